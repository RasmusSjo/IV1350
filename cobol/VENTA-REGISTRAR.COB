000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VENTA-REGISTRAR.
000300 AUTHOR. JOSE LUIS RUEDA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - TIENDAS COOP.
000500 DATE-WRITTEN. 05/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    VENTA-REGISTRAR
001000*    TRATA LA TRANSACCION 'I' (REGISTRO DE ARTICULO EN LA VENTA).
001100*    LOCALIZA EL ARTICULO EN EL CATALOGO CARGADO EN MEMORIA CON
001200*    SEARCH ALL, ACUMULA CANTIDAD SI EL ARTICULO YA ESTABA EN LA
001300*    VENTA, CALCULA PRECIO UNITARIO CON IVA E IMPORTE DE LA LINEA,
001400*    Y ACTUALIZA LOS TOTALES DE LA VENTA. SI EL ARTICULO NO EXISTE
001500*    EN EL CATALOGO SE AVISA POR EL LOG Y NO SE REGISTRA LA LINEA.
001600*
001700*    HISTORIAL DE CAMBIOS
001800*    -------------------
001900*    05/04/1988 JLR SOLIC-0501 CREACION.
002000*    21/11/1994 MRV SOLIC-0930 SE SUSTITUYE LA BUSQUEDA SECUENCIAL
002100*               POR SEARCH ALL SOBRE EL CATALOGO ORDENADO.
002200*    03/08/1996 MRV SOLIC-0978 TABLA DE ARTICULOS POR VENTA A 20,
002300*               SE CONTROLA VENTA LLENA.
002400*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
002410*    30/06/2004 SGP SOLIC-1577 SE PASA LA FECHA/HORA DE LA VENTA AL
002420*               LOG, EL LOG NO LLEVABA MARCA DE TIEMPO.
002450*    05/07/2004 SGP SOLIC-1578 EL IVA DE LA LINEA SE OBTENIA
002460*               DESHACIENDO LA TARIFA SOBRE EL TOTAL CON IVA, LO
002470*               QUE DESCUADRABA POR REDONDEO. AHORA SE OBTIENE EL
002480*               NETO ACUMULADO (PRECIO NETO POR CANTIDAD) Y EL IVA
002490*               ES LA DIFERENCIA CON EL TOTAL CON IVA.
002492*    12/10/2004 SGP SOLIC-1583 EL PRECIO UNITARIO CON IVA SE
002494*               REDONDEABA A 4 DECIMALES EN UN AUXILIAR Y LUEGO SE
002496*               PASABA POR MOVE A UN CAMPO DE 2 DECIMALES; EL MOVE
002498*               TRUNCA, NO REDONDEA, ASI QUE EL RESULTADO QUEDABA
002499*               MAL REDONDEADO (P.EJ. 19,9375 SE CONVERTIA EN
002500*               19,93 EN LUGAR DE 19,94). SE ELIMINA EL AUXILIAR DE
002501*               4 DECIMALES Y SE REDONDEA DIRECTAMENTE A 2.
002503*    14/10/2004 SGP SOLIC-1586 LA CLASE DIGITOS-VALIDOS ESTABA
002505*               DECLARADA EN SPECIAL-NAMES Y NO SE USABA EN NINGUN
002507*               SITIO. SE VALIDA CON ELLA EL ID Y LA CANTIDAD DE LA
002509*               LINEA DE TRANSACCION ANTES DE BUSCAR EN CATALOGO,
002511*               PARA DETECTAR ENTRADA CORRUPTA (NO NUMERICA).
002513******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200*    ESTE PROGRAMA NO ABRE FICHEROS PROPIOS.
003300******************************************************************
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*----AUXILIARES DE CALCULO.
003700 01  AUXILIARES.
004150     05  AUX-IMPORTE-NETO-LINEA  PIC 9(09)V99.                  SOL1578
004200     05  AUX-INDICE-VENTA        PIC 9(02) COMP.
004300     05  SW-ARTICULO-YA-EN-VENTA PIC X(02) VALUE "NO".
004400         88  ARTICULO-YA-EN-VENTA  VALUE "SI".
004500     05  FILLER                  PIC X(02).
004510*----CAMPOS EDITADOS PARA LA LINEA DE PANTALLA DE REGISTRO.        SOL1560
004520 01  LINEA-REGISTRO-EDITADA.
004530     05  LRR-ART-ID              PIC ZZZZ9.
004540     05  LRR-ART-NOMBRE          PIC X(12).
004550     05  LRR-ART-DESCRIPCION     PIC X(10).
004560     05  LRR-ART-COSTE           PIC Z(4)9.99.
004570     05  LRR-ART-IVA-PORC        PIC ZZ9.
004580     05  LRR-TOTAL-COSTE         PIC Z(4)9.99.
004590     05  LRR-TOTAL-IVA           PIC Z(4)9.99.
004600 01  LITERALES-LOG.
004700     05  LIT-MSG-NO-ENCONTRADO   PIC X(46) VALUE
004800         "ARTICULO NO EXISTE EN CATALOGO O DADO DE BAJA".
004900     05  LIT-MSG-VENTA-LLENA     PIC X(46) VALUE
005000         "VENTA CON MAXIMO DE LINEAS DE ARTICULO, 20".
005010*    SOLIC-1586: LINEA DE TRANSACCION CON ID/CANTIDAD NO NUMERICOS
005020*    (FICHERO DE ENTRADA CORRUPTO O MAL GENERADO).
005030     05  LIT-MSG-DATOS-INVALIDOS PIC X(46) VALUE
005040         "LINEA DE TRANSACCION CON DATOS NO NUMERICOS".
005100 01  LS-PARAMETROS-LOG.
005200     05  LS-LOG-NIVEL            PIC X(01).
005300         88  LOG-ES-INFO         VALUE "I".
005400         88  LOG-ES-AVISO        VALUE "W".
005500         88  LOG-ES-ERROR        VALUE "E".
005520     05  LS-LOG-FECHA-HORA.                                     SOL1577
005540         10  LS-LOG-FECHA        PIC 9(08).
005560         10  LS-LOG-HORA         PIC 9(06).
005580     05  LS-LOG-FECHA-HORA-R REDEFINES LS-LOG-FECHA-HORA.       SOL1577
005600         10  LS-LOG-ANO          PIC 9(04).
005620         10  LS-LOG-MES          PIC 9(02).
005640         10  LS-LOG-DIA          PIC 9(02).
005660         10  LS-LOG-HH           PIC 9(02).
005680         10  LS-LOG-MM           PIC 9(02).
005690         10  LS-LOG-SS           PIC 9(02).
005700     05  LS-LOG-VENTA-NUMERO     PIC 9(05).
005800     05  LS-LOG-TEXTO            PIC X(60).
005900     05  LS-LOG-LINEA-SALIDA     PIC X(80).
005950     05  FILLER                  PIC X(10).
006000******************************************************************
006100 LINKAGE SECTION.
006200 01  LS-VENTA.
006300     05  LS-VTA-NUMERO              PIC 9(05).
006400     05  LS-VTA-ESTADO              PIC X(01).
006500         88  LS-VTA-REGISTRANDO     VALUE "R".
006600         88  LS-VTA-PENDIENTE-COBRO VALUE "E".
006700         88  LS-VTA-COBRADA         VALUE "P".
006800         88  LS-VTA-ANULADA         VALUE "C".
006900     05  LS-VTA-FECHA-HORA.
007000         10  LS-VTA-FECHA           PIC 9(08).
007100         10  LS-VTA-HORA            PIC 9(06).
007200     05  LS-VTA-FECHA-HORA-R REDEFINES LS-VTA-FECHA-HORA.
007300         10  LS-VTA-ANO             PIC 9(04).
007400         10  LS-VTA-MES             PIC 9(02).
007500         10  LS-VTA-DIA             PIC 9(02).
007600         10  LS-VTA-HH              PIC 9(02).
007700         10  LS-VTA-MM              PIC 9(02).
007800         10  LS-VTA-SS              PIC 9(02).
007900     05  LS-VTA-TOTAL-COSTE         PIC 9(09)V99.
008000     05  LS-VTA-TOTAL-IVA           PIC 9(09)V99.
008100     05  LS-VTA-CANT-ARTICULOS      PIC 9(02).
008200     05  LS-VTA-TABLA-ARTICULOS OCCURS 20 TIMES
008300                                INDEXED BY LS-VTA-IDX.
008400         10  LS-VTA-ART-ID          PIC 9(05).
008500         10  LS-VTA-ART-NOMBRE      PIC X(20).
008600         10  LS-VTA-ART-CANTIDAD    PIC 9(05).
008700         10  LS-VTA-ART-PRECIO-NETO PIC 9(05)V99.
008800         10  LS-VTA-ART-IVA-PORC    PIC 9(03).
008900         10  LS-VTA-ART-PRECIO-UNIT PIC 9(07)V99.
009000         10  LS-VTA-ART-TOTAL       PIC 9(09)V99.
009100     05  LS-VTA-ULTIMO-ARTICULO.
009200         10  LS-VTA-ULT-ART-ID          PIC 9(05).
009300         10  LS-VTA-ULT-ART-NOMBRE      PIC X(20).
009400         10  LS-VTA-ULT-ART-DESCRIPCION PIC X(40).
009500         10  LS-VTA-ULT-ART-COSTE       PIC 9(07)V99.
009600         10  LS-VTA-ULT-ART-IVA-PORC    PIC 9(03).
009700     05  LS-VTA-IMPORTE-PAGADO      PIC 9(09)V99.
009800     05  LS-VTA-CAMBIO              PIC S9(09)V99.
009900     05  LS-VTA-LINEA-SALIDA        PIC X(80).
010000     05  FILLER                     PIC X(15).
010100 01  LS-TRANS-VENTA.
010200     05  LS-TRX-TIPO                PIC X(01).
010300         88  LS-TRX-ES-INICIO       VALUE "S".
010400         88  LS-TRX-ES-ITEM         VALUE "I".
010500         88  LS-TRX-ES-FIN          VALUE "E".
010600         88  LS-TRX-ES-PAGO         VALUE "P".
010700     05  LS-TRX-DATOS-ITEM.
010800         10  LS-TRX-ITEM-ID         PIC 9(05).
010900         10  LS-TRX-CANTIDAD        PIC 9(03).
011000         10  FILLER                 PIC X(01).
011010*    VISTA ALFANUMERICA PARA VALIDAR QUE LA LINEA TRAE            SOL1586
011020*    DIGITOS EN ID/CANTIDAD (SOLIC-1586).
011030     05  LS-TRX-DATOS-ITEM-R REDEFINES LS-TRX-DATOS-ITEM.
011040         10  LS-TRX-ITEM-ID-TEXTO   PIC X(05).
011050         10  LS-TRX-CANTIDAD-TEXTO  PIC X(03).
011060         10  FILLER                 PIC X(01).
011100     05  LS-TRX-DATOS-PAGO REDEFINES LS-TRX-DATOS-ITEM.
011200         10  LS-TRX-IMPORTE-PAGADO  PIC 9(07)V99.
011300     05  FILLER                     PIC X(30).
011400 01  LS-TABLA-CATALOGO.
011500     05  LS-CAT-TOTAL-ARTICULOS  PIC 9(05) COMP.
011600     05  LS-CAT-ARTICULO OCCURS 1 TO 500 TIMES
011700                      DEPENDING ON LS-CAT-TOTAL-ARTICULOS
011800                      ASCENDING KEY IS LS-CAT-CODIGO
011900                      INDEXED BY LS-CAT-IDX.
012000         10  LS-CAT-CODIGO          PIC 9(05).
012100         10  LS-CAT-NOMBRE          PIC X(20).
012200         10  LS-CAT-DESCRIPCION     PIC X(40).
012300         10  LS-CAT-PRECIO-NETO     PIC 9(05)V99.
012400         10  LS-CAT-PORCENTAJE-IVA  PIC 9(03).
012500******************************************************************
012600 PROCEDURE DIVISION USING LS-VENTA
012700                          LS-TRANS-VENTA
012800                          LS-TABLA-CATALOGO.
012900*-------------------
013000     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
013100
013200     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
013300
013400     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
013500
013600 1000-INICIO.
013700*------------
013800     MOVE SPACES TO LS-VTA-LINEA-SALIDA
013900     MOVE "NO"    TO SW-ARTICULO-YA-EN-VENTA.
014000
014100 1000-FIN-INICIO.
014200*----------------
014300     EXIT.
014400
014500 2000-PROCESO.
014600*-------------
014700     IF NOT LS-VTA-REGISTRANDO
014800         MOVE "VENTA NO ESTA EN CURSO, SE IGNORA EL ARTICULO"
014900             TO LS-VTA-LINEA-SALIDA
014910     ELSE
014920*        SOLIC-1586: EL ID Y LA CANTIDAD DEBEN VENIR EN DIGITOS;
014930*        SI NO, LA LINEA ESTA CORRUPTA Y SE AVISA SIN BUSCAR.
014940         IF LS-TRX-ITEM-ID-TEXTO  IS NOT DIGITOS-VALIDOS
014950            OR LS-TRX-CANTIDAD-TEXTO IS NOT DIGITOS-VALIDOS
014960             MOVE "W"               TO LS-LOG-NIVEL
014970             MOVE LS-VTA-FECHA-HORA TO LS-LOG-FECHA-HORA
014980             MOVE LS-VTA-NUMERO     TO LS-LOG-VENTA-NUMERO
014990             MOVE LIT-MSG-DATOS-INVALIDOS TO LS-LOG-TEXTO
014995             CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
014997             MOVE LS-LOG-LINEA-SALIDA TO LS-VTA-LINEA-SALIDA
015000         ELSE
015100             SEARCH ALL LS-CAT-ARTICULO
015200                 AT END
015300                     PERFORM 2500-AVISAR-NO-ENCONTRADO
015400                         THRU 2500-FIN-AVISAR-NO-ENCONTRADO
015500                 WHEN LS-CAT-CODIGO (LS-CAT-IDX) = LS-TRX-ITEM-ID
015600                     PERFORM 2100-REGISTRAR-LINEA
015700                         THRU 2100-FIN-REGISTRAR-LINEA
015800             END-SEARCH
015850         END-IF
015900     END-IF.
016000
016100 2000-FIN-PROCESO.
016200*-----------------
016300     EXIT.
016400
016500 2100-REGISTRAR-LINEA.
016600*---------------------
016700     MOVE "NO" TO SW-ARTICULO-YA-EN-VENTA
016800
016900     PERFORM 2110-BUSCAR-EN-VENTA THRU 2110-FIN-BUSCAR-EN-VENTA
017000         VARYING AUX-INDICE-VENTA FROM 1 BY 1
017100         UNTIL AUX-INDICE-VENTA > LS-VTA-CANT-ARTICULOS
017200            OR ARTICULO-YA-EN-VENTA
017300
017400     IF ARTICULO-YA-EN-VENTA
017500         SET LS-VTA-IDX TO AUX-INDICE-VENTA
017600         ADD LS-TRX-CANTIDAD TO LS-VTA-ART-CANTIDAD (LS-VTA-IDX)
017700     ELSE
017800         IF LS-VTA-CANT-ARTICULOS = 20
017900             MOVE "W"             TO LS-LOG-NIVEL
017950             MOVE LS-VTA-FECHA-HORA TO LS-LOG-FECHA-HORA
018000             MOVE LS-VTA-NUMERO   TO LS-LOG-VENTA-NUMERO
018100             MOVE LIT-MSG-VENTA-LLENA TO LS-LOG-TEXTO
018200             CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
018300             MOVE LS-LOG-LINEA-SALIDA TO LS-VTA-LINEA-SALIDA
018400             GO TO 2100-FIN-REGISTRAR-LINEA
018500         END-IF
018600         ADD 1 TO LS-VTA-CANT-ARTICULOS
018700         SET LS-VTA-IDX TO LS-VTA-CANT-ARTICULOS
018800         MOVE LS-CAT-CODIGO (LS-CAT-IDX)
018900             TO LS-VTA-ART-ID (LS-VTA-IDX)
019000         MOVE LS-CAT-NOMBRE (LS-CAT-IDX)
019100             TO LS-VTA-ART-NOMBRE (LS-VTA-IDX)
019200         MOVE LS-TRX-CANTIDAD
019300             TO LS-VTA-ART-CANTIDAD (LS-VTA-IDX)
019400         MOVE LS-CAT-PRECIO-NETO (LS-CAT-IDX)
019500             TO LS-VTA-ART-PRECIO-NETO (LS-VTA-IDX)
019600         MOVE LS-CAT-PORCENTAJE-IVA (LS-CAT-IDX)
019700             TO LS-VTA-ART-IVA-PORC (LS-VTA-IDX)
019800     END-IF
019900
020000*    PRECIO UNITARIO CON IVA, REDONDEO DIRECTO A LA CENTESIMA;    SOL1583
020050*    NO SE REDONDEA POR EL CAMINO A MAS DECIMALES (SOLIC-1583).
020100     COMPUTE LS-VTA-ART-PRECIO-UNIT (LS-VTA-IDX) ROUNDED =
020200         LS-VTA-ART-PRECIO-NETO (LS-VTA-IDX) *
020300         (1 + (LS-VTA-ART-IVA-PORC (LS-VTA-IDX) / 100))
020600
020700     COMPUTE LS-VTA-ART-TOTAL (LS-VTA-IDX) ROUNDED =
020800         LS-VTA-ART-PRECIO-UNIT (LS-VTA-IDX) *
020900         LS-VTA-ART-CANTIDAD (LS-VTA-IDX)
021000
021100     PERFORM 2200-RECALCULAR-TOTALES
021200         THRU 2200-FIN-RECALCULAR-TOTALES
021300
021400     MOVE LS-VTA-ART-ID (LS-VTA-IDX)     TO LS-VTA-ULT-ART-ID
021500     MOVE LS-VTA-ART-NOMBRE (LS-VTA-IDX) TO LS-VTA-ULT-ART-NOMBRE
021600     MOVE LS-CAT-DESCRIPCION (LS-CAT-IDX)
021700         TO LS-VTA-ULT-ART-DESCRIPCION
021800     MOVE LS-VTA-ART-TOTAL (LS-VTA-IDX)  TO LS-VTA-ULT-ART-COSTE
021900     MOVE LS-VTA-ART-IVA-PORC (LS-VTA-IDX)
022000         TO LS-VTA-ULT-ART-IVA-PORC
022100
022200     PERFORM 2300-FORMAR-LINEA THRU 2300-FIN-FORMAR-LINEA.
022300
022400 2100-FIN-REGISTRAR-LINEA.
022500*------------------------
022600     EXIT.
022700
022800 2110-BUSCAR-EN-VENTA.
022900*----------------------
023000     SET LS-VTA-IDX TO AUX-INDICE-VENTA
023100     IF LS-VTA-ART-ID (LS-VTA-IDX) = LS-TRX-ITEM-ID
023200         MOVE "SI" TO SW-ARTICULO-YA-EN-VENTA
023300     END-IF.
023400
023500 2110-FIN-BUSCAR-EN-VENTA.
023600*-----------------------
023700     EXIT.
023800
023900 2200-RECALCULAR-TOTALES.
024000*------------------------
024100     MOVE ZERO TO LS-VTA-TOTAL-COSTE LS-VTA-TOTAL-IVA
024200
024300     PERFORM 2210-SUMAR-LINEA THRU 2210-FIN-SUMAR-LINEA
024400         VARYING AUX-INDICE-VENTA FROM 1 BY 1
024500         UNTIL AUX-INDICE-VENTA > LS-VTA-CANT-ARTICULOS.
024600
024700 2200-FIN-RECALCULAR-TOTALES.
024800*---------------------------
024900     EXIT.
025000
025100 2210-SUMAR-LINEA.
025200*----------------
025300     SET LS-VTA-IDX TO AUX-INDICE-VENTA
025400     ADD LS-VTA-ART-TOTAL (LS-VTA-IDX) TO LS-VTA-TOTAL-COSTE
025450*    EL IVA DE LA LINEA ES EL TOTAL CON IVA MENOS EL NETO         SOL1578
025460*    ACUMULADO (PRECIO NETO POR CANTIDAD), NO LA TARIFA DESHECHA
025470*    SOBRE EL TOTAL, PARA QUE NO SE DESCUADRE POR REDONDEO.
025500     COMPUTE AUX-IMPORTE-NETO-LINEA ROUNDED =
025600         LS-VTA-ART-PRECIO-NETO (LS-VTA-IDX) *
025700         LS-VTA-ART-CANTIDAD (LS-VTA-IDX)
025750     ADD LS-VTA-ART-TOTAL (LS-VTA-IDX) TO LS-VTA-TOTAL-IVA
025800     SUBTRACT AUX-IMPORTE-NETO-LINEA FROM LS-VTA-TOTAL-IVA.
026000
026100 2210-FIN-SUMAR-LINEA.
026200*-------------------
026300     EXIT.
026400
026500 2300-FORMAR-LINEA.
026600*-------------------
026650*    LINEA DE PANTALLA CON LOS 7 DATOS EXIGIDOS POR EL AREA DE
026660*    VENTAS: ARTICULO, NOMBRE, COSTE CON IVA, PORCENTAJE DE IVA,
026670*    DESCRIPCION Y LOS DOS TOTALES ACUMULADOS DE LA VENTA.        SOL1560
026700     MOVE LS-VTA-ULT-ART-ID          TO LRR-ART-ID
026800     MOVE LS-VTA-ULT-ART-NOMBRE      TO LRR-ART-NOMBRE
026900     MOVE LS-VTA-ULT-ART-DESCRIPCION TO LRR-ART-DESCRIPCION
027000     MOVE LS-VTA-ULT-ART-COSTE       TO LRR-ART-COSTE
027100     MOVE LS-VTA-ULT-ART-IVA-PORC    TO LRR-ART-IVA-PORC
027200     MOVE LS-VTA-TOTAL-COSTE         TO LRR-TOTAL-COSTE
027300     MOVE LS-VTA-TOTAL-IVA           TO LRR-TOTAL-IVA
027400
027500     STRING "ART=" DELIMITED BY SIZE
027600            LRR-ART-ID              DELIMITED BY SIZE
027700            " NOM=" DELIMITED BY SIZE
027800            LRR-ART-NOMBRE          DELIMITED BY SIZE
027900            " DESC=" DELIMITED BY SIZE
028000            LRR-ART-DESCRIPCION     DELIMITED BY SIZE
028100            " C=" DELIMITED BY SIZE
028200            LRR-ART-COSTE           DELIMITED BY SIZE
028300            " V=" DELIMITED BY SIZE
028400            LRR-ART-IVA-PORC        DELIMITED BY SIZE
028500            " T=" DELIMITED BY SIZE
028600            LRR-TOTAL-COSTE         DELIMITED BY SIZE
028700            " TV=" DELIMITED BY SIZE
028800            LRR-TOTAL-IVA           DELIMITED BY SIZE
028900       INTO LS-VTA-LINEA-SALIDA.
029000
029100 2300-FIN-FORMAR-LINEA.
029200*-------------------
029300     EXIT.
029400
029500 2500-AVISAR-NO-ENCONTRADO.
029600*--------------------------
029700     MOVE "W"                TO LS-LOG-NIVEL
029750     MOVE LS-VTA-FECHA-HORA  TO LS-LOG-FECHA-HORA
029800     MOVE LS-VTA-NUMERO      TO LS-LOG-VENTA-NUMERO
029900     MOVE LIT-MSG-NO-ENCONTRADO TO LS-LOG-TEXTO
030000
030100     CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
030200
030300*    SE INFORMA TAMBIEN EN LA LINEA DE SALIDA, TEXTO FIJO EXIGIDO
030400*    POR EL AREA DE VENTAS PARA EL ARTICULO NO ENCONTRADO.       SOL1560
030500     MOVE LS-TRX-ITEM-ID TO LRR-ART-ID
030600     STRING "No item with ID " DELIMITED BY SIZE
030700            LRR-ART-ID          DELIMITED BY SIZE
030800            " was found."       DELIMITED BY SIZE
030900       INTO LS-VTA-LINEA-SALIDA.
031000
031100 2500-FIN-AVISAR-NO-ENCONTRADO.
031200*-----------------------------
031300     EXIT.
031400
031500 3000-FIN.
031600*---------
031700     EXIT PROGRAM.
031800
031900 3000-FIN-FIN.
032000*------------
032100     EXIT.
032200
032300 END PROGRAM VENTA-REGISTRAR.
