000100******************************************************************
000200*    COPY REGARTICULO
000300*    MAESTRO DE ARTICULOS DEL CATALOGO DE LA TIENDA.
000400*    UN REGISTRO POR ARTICULO, CLAVE = ART-CODIGO.
000500*
000600*    HISTORIAL DE CAMBIOS
000700*    -------------------
000800*    12/03/1987 JLR SOLIC-0447 CREACION DEL COPY PARA EL TPV DE CAJA.
000900*    04/09/1991 MRV SOLIC-0812 SE AMPLIA DESCRIPCION A 40 POSICIONES.
001000*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
001100*    07/07/2003 SGP SOLIC-1502 SE AGREGA INDICADOR DE ARTICULO DE BAJA.
001200******************************************************************
001300 01  REG-ARTICULO.
001400     05  ART-CODIGO              PIC 9(05).
001500     05  ART-NOMBRE              PIC X(20).
001600     05  ART-DESCRIPCION         PIC X(40).                     SOL0812
001700     05  ART-PRECIO-NETO         PIC 9(05)V99.
001800     05  ART-PRECIO-NETO-R REDEFINES ART-PRECIO-NETO.
001900         10  ART-PRECIO-ENTERO   PIC 9(05).
002000         10  ART-PRECIO-CENTIMOS PIC 9(02).
002100     05  ART-PORCENTAJE-IVA      PIC 9(03).
002200     05  ART-INDICADOR-ESTADO    PIC X(01) VALUE "A".           SOL1502
002300         88  ART-ALTA            VALUE "A".                     SOL1502
002400         88  ART-BAJA            VALUE "B".                     SOL1502
002500     05  FILLER                  PIC X(24).                     SOL1502
