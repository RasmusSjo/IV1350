000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VENTA-COBRO.
000300 AUTHOR. JOSE LUIS RUEDA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - TIENDAS COOP.
000500 DATE-WRITTEN. 22/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    VENTA-COBRO
001000*    TRATA LA TRANSACCION 'P' (COBRO EN EFECTIVO). CALCULA EL
001100*    CAMBIO A DEVOLVER, ACTUALIZA EL SALDO DE CAJA Y EL INGRESO
001200*    ACUMULADO DEL LOTE (AMBOS EN WORKING-STORAGE, SE MANTIENEN
001300*    DE UNA LLAMADA A OTRA MIENTRAS DURE EL PROGRAMA PRINCIPAL),
001400*    IMPRIME EL RECIBO DE 56 COLUMNAS Y ESCRIBE LA LINEA DE
001500*    INGRESOS DEL LOTE. LOS AVISOS A INVENTARIO Y CONTABILIDAD, Y
001600*    LA APLICACION DE DESCUENTOS, NO ESTAN OPERATIVOS TODAVIA EN
001700*    ESTE TPV; SE DEJA CONSTANCIA EN EL LOG Y EN EL PROPIO RECIBO
001800*    Y NO SE HACE NADA MAS (VER SOLIC-0730).
001900*
002000*    HISTORIAL DE CAMBIOS
002100*    -------------------
002200*    22/09/1990 JLR SOLIC-0730 CREACION. RECIBO IMPRESO DE 56 COL.
002300*    11/01/1997 MRV SOLIC-0990 SE AMPLIA INGRESO ACUMULADO A 9(11).
002400*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
002500*    14/06/2004 SGP SOLIC-1560 EL SALDO DE CAJA ARRANCA CON UN
002600*               FONDO FIJO DE 1000,00 SEK, YA NO ARRANCA A CERO.
002700*    14/06/2004 SGP SOLIC-1560 LINEA DE INGRESOS EN EL FORMATO
002800*               EXIGIDO POR EL AREA FINANCIERA PARA CONCILIACION.
002850*    30/09/2004 SGP SOLIC-1571 SE AMPLIA EL RECIBO DE 54 A 56
002860*               COLUMNAS PARA CUADRAR CON LA IMPRESORA NUEVA.
002862*    01/10/2004 SGP SOLIC-1577 SE PASA LA FECHA/HORA DE LA VENTA AL
002864*               LOG, EL LOG NO LLEVABA MARCA DE TIEMPO.
002866*    04/10/2004 SGP SOLIC-1579 SE MUESTRA EL INGRESO ACUMULADO TRAS
002868*               CADA COBRO, EXIGIDO POR CONTABILIDAD.
002870*    06/10/2004 SGP SOLIC-1580 EL AVISO DE DESCUENTO NO DISPONIBLE
002872*               DEL RECIBO SE MOSTRABA EN CASTELLANO; SE PASA A
002874*               INGLES, QUE ES EL IDIOMA EXIGIDO PARA ESA LINEA.
002876*    12/10/2004 SGP SOLIC-1584 LOS CAMPOS EDITADOS DE IMPORTE+" SEK"
002878*               DE LA LINEA DE ARTICULO Y DE LAS LINEAS DE TOTAL/
002880*               PAGO/CAMBIO ERAN MAS ANCHOS QUE EL HUECO DONDE SE
002882*               ENCADENABAN, ASI QUE LA "K" DE "SEK" SE PERDIA (Y EN
002884*               CAMBIO SE PERDIA "SEK" ENTERO). SE QUITA EL FILLER
002886*               SOBRANTE DE LA LINEA DE ARTICULO Y SE AJUSTA EL
002888*               NUMERO DE DIGITOS ENTEROS DE LOS IMPORTES DE TOTAL/
002890*               PAGO/CAMBIO PARA QUE QUEPAN CON " SEK" SIN COLAR LA
002892*               LINEA DE 54 COLUMNAS QUE EXIGE EL RECIBO. EL SIGNO
002894*               DEL CAMBIO SE ELIMINA PORQUE NUNCA LLEGA A IMPRIMIRSE
002896*               EN NEGATIVO (SE CORTA ANTES, EN 2000-PROCESO).
002897*    14/10/2004 SGP SOLIC-1585 LA CANTIDAD Y EL PRECIO DE LA LINEA
002898*               DE ARTICULO SE ENCADENABAN TAL CUAL SALEN DE LA
002899*               EDICION CON CEROS SUPRIMIDOS, ASI QUE QUEDABAN
002900*               BLANCOS DE RELLENO ENTRE EL NOMBRE Y LA CANTIDAD, Y
002901*               NO SE VEIA LA "X" SEPARADA POR ESPACIOS. SE RECORTA
002902*               EL BLANCO INICIAL DE CADA CAMPO ANTES DE ENCADENAR.
002904*    15/10/2004 SGP SOLIC-1587 SE VALIDA EL BYTE DE ESTADO DE LA
002906*               VENTA CONTRA LA CLASE ESTADO-VALIDO ANTES DE MIRAR
002908*               SI ESTA PENDIENTE DE COBRO, PARA DISTINGUIR UN
002910*               ESTADO INCORRECTO DE UNO ILEGIBLE/CORRUPTO. TAMBIEN
002912*               SE SALTA DE PAGINA CON TOP-OF-FORM AL EMPEZAR CADA
002914*               RECIBO, QUE ANTES NO SE USABA.
002916******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS ESTADO-VALIDO IS "R" "E" "P" "C".
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT RECIBOS ASSIGN TO "RECIBOS"
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS IS FS-RECIBOS.
004000
004100     SELECT INGRESOS ASSIGN TO "INGRESOS"
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS FS-INGRESOS.
004400******************************************************************
004500 DATA DIVISION.
004600 FILE SECTION.
004700*----FICHERO DEL RECIBO IMPRESO DE CADA VENTA COBRADA.
004800 FD  RECIBOS
004900     BLOCK CONTAINS 0 RECORDS
005000     RECORDING MODE IS F.
005100 01  REG-RECIBOS                 PIC X(56).
005200*----FICHERO DEL INGRESO ACUMULADO DEL LOTE.
005300 FD  INGRESOS
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORDING MODE IS F.
005600 01  REG-INGRESOS                PIC X(128).
005700******************************************************************
005800 WORKING-STORAGE SECTION.
005900 01  FS-RECIBOS                  PIC 9(02).
006000 01  FS-INGRESOS                 PIC 9(02).
006100     COPY REGRECIBO.
006200*----SALDO DE CAJA, PERSISTE MIENTRAS DURE EL PROGRAMA PRINCIPAL.
006300*    EL FONDO FIJO INICIAL DEL CAJON ES DE 1000,00 SEK (SOLIC-1560).
006400 01  WS-SALDO-CAJA               PIC 9(11)V99 VALUE 1000.00.
006500 01  SWITCHES.
006600     05  SW-PRIMERA-RECIBO       PIC X(02) VALUE "SI".
006700         88  ES-PRIMER-RECIBO    VALUE "SI".
006800     05  SW-PRIMER-INGRESO       PIC X(02) VALUE "SI".
006900         88  ES-PRIMER-INGRESO   VALUE "SI".
007000     05  FILLER                  PIC X(04).
007100 01  LITERALES-LOG.
007150*    SOLIC-1587: ESTADO DE VENTA CON BYTE FUERA DE "R"/"E"/"P"/"C".
007170     05  LIT-MSG-ESTADO-INVALIDO PIC X(46) VALUE
007190         "ESTADO DE VENTA ILEGIBLE, VENTA POSIBLEMENTE CORRUPTA".
007200     05  LIT-MSG-NO-PENDIENTE    PIC X(46) VALUE
007300         "PAGO RECIBIDO SIN VENTA PENDIENTE DE COBRO".
007400     05  LIT-MSG-PAGO-INSUF      PIC X(46) VALUE
007500         "IMPORTE PAGADO INSUFICIENTE PARA LA VENTA".
007600     05  LIT-MSG-DESCUENTO       PIC X(46) VALUE
007700         "NO SE PUDO APLICAR EL DESCUENTO EN ESTE MOMENTO".
007800     05  LIT-MSG-AVISO-INV       PIC X(46) VALUE
007900         "AVISO A INVENTARIO Y CONTABILIDAD (SIN OPERAR)".
007950*    TEXTO DEL AVISO DE DESCUENTO PARA EL RECIBO, EN INGLES.      SOL1580
007960*    LIT-MSG-DESCUENTO QUEDA SOLO PARA EL LOG INTERNO.
007980     05  LIT-RECIBO-DESCUENTO    PIC X(46) VALUE
007990         "Could not apply discount at this time.".
008000 01  LITERALES-RECIBO.
008100     05  LIT-CABECERA-RECIBO     PIC X(56) VALUE
008150         "-------------------- Begin receipt ---------------------".
008200     05  LIT-PIE-RECIBO          PIC X(56) VALUE
008250         "--------------------- End receipt ----------------------".
008300     05  LIT-INGRESO-TRAS-VENTA  PIC X(35) VALUE                  SOL1579
008350         "Total revenue after last sale is: ".
008500 01  LS-PARAMETROS-LOG.
008600     05  LS-LOG-NIVEL            PIC X(01).
008700         88  LOG-ES-INFO         VALUE "I".
008800         88  LOG-ES-AVISO        VALUE "W".
008900         88  LOG-ES-ERROR        VALUE "E".
008920     05  LS-LOG-FECHA-HORA.                                        SOL1577
008940         10  LS-LOG-FECHA        PIC 9(08).
008960         10  LS-LOG-HORA         PIC 9(06).
008980     05  LS-LOG-FECHA-HORA-R REDEFINES LS-LOG-FECHA-HORA.          SOL1577
008985         10  LS-LOG-ANO          PIC 9(04).
008990         10  LS-LOG-MES          PIC 9(02).
008995         10  LS-LOG-DIA          PIC 9(02).
008997         10  LS-LOG-HH           PIC 9(02).
008998         10  LS-LOG-MM           PIC 9(02).
008999         10  LS-LOG-SS           PIC 9(02).
009000     05  LS-LOG-VENTA-NUMERO     PIC 9(05).
009100     05  LS-LOG-TEXTO            PIC X(60).
009200     05  LS-LOG-LINEA-SALIDA     PIC X(80).
009300     05  FILLER                  PIC X(10).
009400 01  AUXILIARES.
009500     05  AUX-INDICE-RECIBO       PIC 9(02) COMP.
009550     05  AUX-BLANCOS-CANTIDAD    PIC 9(02) COMP VALUE ZERO.       SOL1585
009570     05  AUX-BLANCOS-PRECIO      PIC 9(02) COMP VALUE ZERO.       SOL1585
009600     05  FILLER                  PIC X(04).
009700 01  LINEA-RECIBO-ITEM.
009800     05  LRI-NOMBRE              PIC X(28).
009900     05  FILLER                  PIC X(01) VALUE SPACE.
010000     05  LRI-CANT-PRECIO         PIC X(12).
010200     05  LRI-TOTAL-SEK           PIC X(13).                    SOL1584
010300 01  LRI-CANTIDAD-EDITADA        PIC ZZ9.
010400 01  LRI-PRECIO-EDITADO          PIC ZZZ9.99.
010500 01  LRI-TOTAL-EDITADO           PIC Z(5)9.99.
010600 01  LINEA-RECIBO-TOTAL.
010700     05  LRT-ETIQUETA            PIC X(40).
010800     05  LRT-IMPORTE-SEK         PIC X(14).
010900 01  LRT-IMPORTE-EDITADO         PIC Z(6)9.99.                 SOL1584
011000 01  LIT-HORA-VENTA              PIC X(20) VALUE
011100     "Time of Sale: ".
011200******************************************************************
011300 LINKAGE SECTION.
011400 01  LS-VENTA.
011500     05  LS-VTA-NUMERO              PIC 9(05).
011600     05  LS-VTA-ESTADO              PIC X(01).
011700         88  LS-VTA-REGISTRANDO     VALUE "R".
011800         88  LS-VTA-PENDIENTE-COBRO VALUE "E".
011900         88  LS-VTA-COBRADA         VALUE "P".
012000         88  LS-VTA-ANULADA         VALUE "C".
012100     05  LS-VTA-FECHA-HORA.
012200         10  LS-VTA-FECHA           PIC 9(08).
012300         10  LS-VTA-HORA            PIC 9(06).
012400     05  LS-VTA-FECHA-HORA-R REDEFINES LS-VTA-FECHA-HORA.
012500         10  LS-VTA-ANO             PIC 9(04).
012600         10  LS-VTA-MES             PIC 9(02).
012700         10  LS-VTA-DIA             PIC 9(02).
012800         10  LS-VTA-HH              PIC 9(02).
012900         10  LS-VTA-MM              PIC 9(02).
013000         10  LS-VTA-SS              PIC 9(02).
013100     05  LS-VTA-TOTAL-COSTE         PIC 9(09)V99.
013200     05  LS-VTA-TOTAL-IVA           PIC 9(09)V99.
013300     05  LS-VTA-CANT-ARTICULOS      PIC 9(02).
013400     05  LS-VTA-TABLA-ARTICULOS OCCURS 20 TIMES
013500                                INDEXED BY LS-VTA-IDX.
013600         10  LS-VTA-ART-ID          PIC 9(05).
013700         10  LS-VTA-ART-NOMBRE      PIC X(20).
013800         10  LS-VTA-ART-CANTIDAD    PIC 9(05).
013900         10  LS-VTA-ART-PRECIO-NETO PIC 9(05)V99.
014000         10  LS-VTA-ART-IVA-PORC    PIC 9(03).
014100         10  LS-VTA-ART-PRECIO-UNIT PIC 9(07)V99.
014200         10  LS-VTA-ART-TOTAL       PIC 9(09)V99.
014300     05  LS-VTA-ULTIMO-ARTICULO.
014400         10  LS-VTA-ULT-ART-ID          PIC 9(05).
014500         10  LS-VTA-ULT-ART-NOMBRE      PIC X(20).
014600         10  LS-VTA-ULT-ART-DESCRIPCION PIC X(40).
014700         10  LS-VTA-ULT-ART-COSTE       PIC 9(07)V99.
014800         10  LS-VTA-ULT-ART-IVA-PORC    PIC 9(03).
014810     05  LS-VTA-ULT-ART-R REDEFINES LS-VTA-ULTIMO-ARTICULO.
014820         10  LS-VTA-ULT-ART-TEXTO       PIC X(77).
014900     05  LS-VTA-IMPORTE-PAGADO      PIC 9(09)V99.
015000     05  LS-VTA-CAMBIO              PIC S9(09)V99.
015100     05  LS-VTA-LINEA-SALIDA        PIC X(80).
015200     05  FILLER                     PIC X(15).
015300 01  LS-TRANS-VENTA.
015400     05  LS-TRX-TIPO                PIC X(01).
015500         88  LS-TRX-ES-INICIO       VALUE "S".
015600         88  LS-TRX-ES-ITEM         VALUE "I".
015700         88  LS-TRX-ES-FIN          VALUE "E".
015800         88  LS-TRX-ES-PAGO         VALUE "P".
015900     05  LS-TRX-DATOS-ITEM.
016000         10  LS-TRX-ITEM-ID         PIC 9(05).
016100         10  LS-TRX-CANTIDAD        PIC 9(03).
016200         10  FILLER                 PIC X(01).
016300     05  LS-TRX-DATOS-PAGO REDEFINES LS-TRX-DATOS-ITEM.
016400         10  LS-TRX-IMPORTE-PAGADO  PIC 9(07)V99.
016500     05  FILLER                     PIC X(30).
016600******************************************************************
016700 PROCEDURE DIVISION USING LS-VENTA
016800                          LS-TRANS-VENTA.
016900*-------------------
017000     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
017100
017200     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
017300
017400     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
017500
017600 1000-INICIO.
017700*------------
017800     MOVE SPACES TO LS-VTA-LINEA-SALIDA.
017900
018000 1000-FIN-INICIO.
018100*----------------
018200     EXIT.
018300
018400 2000-PROCESO.
018500*-------------
018510*    SOLIC-1587: EL BYTE DE ESTADO SE VALIDA PRIMERO CONTRA LA
018520*    CLASE ESTADO-VALIDO, POR SI LLEGA UNA VENTA CON EL ESTADO
018530*    ILEGIBLE (NI "R" NI "E" NI "P" NI "C").
018540     IF LS-VTA-ESTADO IS NOT ESTADO-VALIDO
018550         MOVE "E"                 TO LS-LOG-NIVEL
018560         MOVE LS-VTA-FECHA-HORA   TO LS-LOG-FECHA-HORA
018570         MOVE LS-VTA-NUMERO       TO LS-LOG-VENTA-NUMERO
018580         MOVE LIT-MSG-ESTADO-INVALIDO TO LS-LOG-TEXTO
018590         CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
018595         MOVE LS-LOG-LINEA-SALIDA TO LS-VTA-LINEA-SALIDA
018600     ELSE IF NOT LS-VTA-PENDIENTE-COBRO
018700         MOVE "E"                 TO LS-LOG-NIVEL
018720         MOVE LS-VTA-FECHA-HORA   TO LS-LOG-FECHA-HORA
018800         MOVE LS-VTA-NUMERO       TO LS-LOG-VENTA-NUMERO
018900         MOVE LIT-MSG-NO-PENDIENTE TO LS-LOG-TEXTO
019000         CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
019100         MOVE LS-LOG-LINEA-SALIDA TO LS-VTA-LINEA-SALIDA
019200     ELSE
019300         MOVE LS-TRX-IMPORTE-PAGADO TO LS-VTA-IMPORTE-PAGADO
019400         COMPUTE LS-VTA-CAMBIO =
019500             LS-VTA-IMPORTE-PAGADO - LS-VTA-TOTAL-COSTE
019600         IF LS-VTA-CAMBIO < ZERO
019700             MOVE "E"            TO LS-LOG-NIVEL
019720             MOVE LS-VTA-FECHA-HORA TO LS-LOG-FECHA-HORA
019800             MOVE LS-VTA-NUMERO  TO LS-LOG-VENTA-NUMERO
019900             MOVE LIT-MSG-PAGO-INSUF TO LS-LOG-TEXTO
020000             CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
020100             MOVE LS-LOG-LINEA-SALIDA TO LS-VTA-LINEA-SALIDA
020200         ELSE
020300             PERFORM 2100-COMPLETAR-COBRO
020400                 THRU 2100-FIN-COMPLETAR-COBRO
020500         END-IF
020550     END-IF
020600     END-IF.
020700
020800 2000-FIN-PROCESO.
020900*-----------------
021000     EXIT.
021100
021200 2100-COMPLETAR-COBRO.
021300*----------------------
021400     MOVE "P" TO LS-VTA-ESTADO
021500
021600*    SALDO DE CAJA: SE SUMA LO ENTREGADO POR EL CLIENTE Y SE RESTA
021700*    EL CAMBIO DEVUELTO (SOLIC-0730).
021800     ADD  LS-VTA-IMPORTE-PAGADO TO WS-SALDO-CAJA
021900     SUBTRACT LS-VTA-CAMBIO FROM WS-SALDO-CAJA
022000
022100     ADD LS-VTA-TOTAL-COSTE TO PAY-INGRESO-TOTAL
022200
022300     MOVE "E"                TO LS-LOG-NIVEL
022320     MOVE LS-VTA-FECHA-HORA  TO LS-LOG-FECHA-HORA
022400     MOVE LS-VTA-NUMERO      TO LS-LOG-VENTA-NUMERO
022500     MOVE LIT-MSG-DESCUENTO  TO LS-LOG-TEXTO
022600     CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
022700
022800     MOVE "I"                TO LS-LOG-NIVEL
022820     MOVE LS-VTA-FECHA-HORA  TO LS-LOG-FECHA-HORA
022900     MOVE LS-VTA-NUMERO      TO LS-LOG-VENTA-NUMERO
023000     MOVE LIT-MSG-AVISO-INV  TO LS-LOG-TEXTO
023100     CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
023200
023300     PERFORM 2200-IMPRIMIR-RECIBO THRU 2200-FIN-IMPRIMIR-RECIBO
023400
023500     PERFORM 2300-ESCRIBIR-INGRESO THRU 2300-FIN-ESCRIBIR-INGRESO
023600
023700     MOVE LS-VTA-CAMBIO       TO LIN-IMPORTE-EDITADO-CAMBIO
023800     STRING "VENTA " DELIMITED BY SIZE
023900            LS-VTA-NUMERO DELIMITED BY SIZE
024000            " COBRADA. CAMBIO: " DELIMITED BY SIZE
024100            LIN-IMPORTE-EDITADO-CAMBIO DELIMITED BY SIZE
024200            " SEK" DELIMITED BY SIZE
024300       INTO LS-VTA-LINEA-SALIDA.
024400
024500 2100-FIN-COMPLETAR-COBRO.
024600*------------------------
024700     EXIT.
024800
024900 2200-IMPRIMIR-RECIBO.
025000*----------------------
025100     IF ES-PRIMER-RECIBO
025200         OPEN OUTPUT RECIBOS
025300         MOVE "NO" TO SW-PRIMERA-RECIBO
025400     ELSE
025500         OPEN EXTEND RECIBOS
025600     END-IF
025700
025800     MOVE LIT-CABECERA-RECIBO TO REG-RECIBOS
025850*    SOLIC-1587: SALTO DE PAGINA AL EMPEZAR CADA RECIBO.
025900     WRITE REG-RECIBOS AFTER ADVANCING TOP-OF-FORM
026000
026100     MOVE SPACES TO REG-RECIBOS
026200     STRING "Time of Sale: " DELIMITED BY SIZE
026300            LS-VTA-ANO DELIMITED BY SIZE
026400            "-" DELIMITED BY SIZE
026500            LS-VTA-MES DELIMITED BY SIZE
026600            "-" DELIMITED BY SIZE
026700            LS-VTA-DIA DELIMITED BY SIZE
026800            " " DELIMITED BY SIZE
026900            LS-VTA-HH DELIMITED BY SIZE
027000            ":" DELIMITED BY SIZE
027100            LS-VTA-MM DELIMITED BY SIZE
027200            ":" DELIMITED BY SIZE
027300            LS-VTA-SS DELIMITED BY SIZE
027400       INTO REG-RECIBOS
027500     WRITE REG-RECIBOS
027600
027700     MOVE SPACES TO REG-RECIBOS
027800     WRITE REG-RECIBOS
027900
028000     PERFORM 2210-IMPRIMIR-LINEA-ARTICULO
028100         THRU 2210-FIN-IMPRIMIR-LINEA-ARTICULO
028200         VARYING AUX-INDICE-RECIBO FROM 1 BY 1
028300         UNTIL AUX-INDICE-RECIBO > LS-VTA-CANT-ARTICULOS
028400
028500     MOVE SPACES TO REG-RECIBOS
028600     WRITE REG-RECIBOS
028700
028800     MOVE LS-VTA-TOTAL-COSTE TO LRT-IMPORTE-EDITADO
028900     MOVE SPACES TO LINEA-RECIBO-TOTAL
029000     MOVE "Total:" TO LRT-ETIQUETA
029100     STRING LRT-IMPORTE-EDITADO DELIMITED BY SIZE
029200            " SEK" DELIMITED BY SIZE
029300       INTO LRT-IMPORTE-SEK
029400     MOVE LINEA-RECIBO-TOTAL TO REG-RECIBOS
029500     WRITE REG-RECIBOS
029600
029700     MOVE LS-VTA-TOTAL-IVA TO LRT-IMPORTE-EDITADO
029800     MOVE SPACES TO REG-RECIBOS
030000     STRING "VAT: " DELIMITED BY SIZE
030100            LRT-IMPORTE-EDITADO DELIMITED BY SIZE
030200            " SEK" DELIMITED BY SIZE
030300       INTO REG-RECIBOS
030400     WRITE REG-RECIBOS
030500
030600     MOVE SPACES TO REG-RECIBOS
030700     WRITE REG-RECIBOS
030800
030900     MOVE LS-VTA-IMPORTE-PAGADO TO LRT-IMPORTE-EDITADO
031000     MOVE SPACES TO LINEA-RECIBO-TOTAL
031100     MOVE "Payment:" TO LRT-ETIQUETA
031200     STRING LRT-IMPORTE-EDITADO DELIMITED BY SIZE
031300            " SEK" DELIMITED BY SIZE
031400       INTO LRT-IMPORTE-SEK
031500     MOVE LINEA-RECIBO-TOTAL TO REG-RECIBOS
031600     WRITE REG-RECIBOS
031700
031800     MOVE LS-VTA-CAMBIO TO LIN-IMPORTE-EDITADO-CAMBIO
031900     MOVE SPACES TO LINEA-RECIBO-TOTAL
032000     MOVE "Change:" TO LRT-ETIQUETA
032100     STRING LIN-IMPORTE-EDITADO-CAMBIO DELIMITED BY SIZE
032200            " SEK" DELIMITED BY SIZE
032300       INTO LRT-IMPORTE-SEK
032400     MOVE LINEA-RECIBO-TOTAL TO REG-RECIBOS
032500     WRITE REG-RECIBOS
032600
032700     MOVE SPACES TO REG-RECIBOS
032800     STRING LIT-RECIBO-DESCUENTO DELIMITED BY SIZE               SOL1580
032900       INTO REG-RECIBOS
033000     WRITE REG-RECIBOS
033100
033120*    INGRESO ACUMULADO DEL LOTE TRAS ESTE COBRO, EXIGIDO POR       SOL1579
033140*    CONTABILIDAD (SOLIC-1579).
033160     MOVE PAY-INGRESO-TOTAL TO LIN-INGRESO-EDITADO
033180     MOVE SPACES TO REG-RECIBOS
033190     STRING LIT-INGRESO-TRAS-VENTA DELIMITED BY SIZE
033195            LIN-INGRESO-EDITADO DELIMITED BY SIZE
033197            " SEK" DELIMITED BY SIZE
033198       INTO REG-RECIBOS
033199     WRITE REG-RECIBOS
033210
033220     MOVE LIT-PIE-RECIBO TO REG-RECIBOS
033300     WRITE REG-RECIBOS
033400
033500     CLOSE RECIBOS.
033600
033700 2200-FIN-IMPRIMIR-RECIBO.
033800*------------------------
033900     EXIT.
034000
034100 2210-IMPRIMIR-LINEA-ARTICULO.
034200*-----------------------------
034300     SET LS-VTA-IDX TO AUX-INDICE-RECIBO
034400     MOVE LS-VTA-ART-CANTIDAD (LS-VTA-IDX) TO LRI-CANTIDAD-EDITADA
034500     MOVE LS-VTA-ART-PRECIO-UNIT (LS-VTA-IDX) TO LRI-PRECIO-EDITADO
034600     MOVE LS-VTA-ART-TOTAL (LS-VTA-IDX) TO LRI-TOTAL-EDITADO
034700
034750*    LRI-CANTIDAD-EDITADA Y LRI-PRECIO-EDITADO SON EDICIONES CON   SOL1585
034760*    CEROS SUPRIMIDOS, QUE DEJAN BLANCOS DE RELLENO A LA IZQUIERDA.
034770*    SE CUENTAN ESOS BLANCOS PARA ENCADENAR SOLO LA PARTE
034780*    SIGNIFICATIVA Y QUE LA LINEA QUEDE "3 x 19.94", NO
034790*    "  3x  19.94" (SOLIC-1585).
034800     MOVE ZERO TO AUX-BLANCOS-CANTIDAD AUX-BLANCOS-PRECIO
034810     INSPECT LRI-CANTIDAD-EDITADA
034820         TALLYING AUX-BLANCOS-CANTIDAD FOR LEADING SPACE
034830     INSPECT LRI-PRECIO-EDITADO
034840         TALLYING AUX-BLANCOS-PRECIO FOR LEADING SPACE
034850
034860     MOVE SPACES TO LINEA-RECIBO-ITEM
034900     MOVE LS-VTA-ART-NOMBRE (LS-VTA-IDX) TO LRI-NOMBRE
035000     STRING LRI-CANTIDAD-EDITADA (AUX-BLANCOS-CANTIDAD + 1:)
035010            DELIMITED BY SIZE
035100            " x " DELIMITED BY SIZE
035200            LRI-PRECIO-EDITADO (AUX-BLANCOS-PRECIO + 1:)
035210            DELIMITED BY SIZE
035300       INTO LRI-CANT-PRECIO
035400     STRING LRI-TOTAL-EDITADO DELIMITED BY SIZE
035500            " SEK" DELIMITED BY SIZE
035600       INTO LRI-TOTAL-SEK
035700
035800     MOVE LINEA-RECIBO-ITEM TO REG-RECIBOS
035900     WRITE REG-RECIBOS.
036000
036100 2210-FIN-IMPRIMIR-LINEA-ARTICULO.
036200*--------------------------------
036300     EXIT.
036400
036500 2300-ESCRIBIR-INGRESO.
036600*-----------------------
036700     IF ES-PRIMER-INGRESO
036800         OPEN OUTPUT INGRESOS
036900         MOVE "NO" TO SW-PRIMER-INGRESO
037000     ELSE
037100         OPEN EXTEND INGRESOS
037200     END-IF
037300
037400     MOVE PAY-INGRESO-TOTAL      TO LIN-INGRESO-EDITADO
037420     MOVE LS-VTA-TOTAL-COSTE     TO PAY-TOTAL-COSTE
037440                                    LRT-IMPORTE-EDITADO
037460     MOVE LS-VTA-IMPORTE-PAGADO TO PAY-IMPORTE-PAGADO
037480     MOVE LS-VTA-CAMBIO         TO PAY-CAMBIO
037500     MOVE PAY-IMPORTE-PAGADO    TO LIN-IMPORTE-EDITADO
037520     MOVE PAY-CAMBIO            TO LIN-IMPORTE-EDITADO-CAMBIO
037600
037700     MOVE SPACES TO REG-INGRESOS
037800     STRING "[" DELIMITED BY SIZE
037900            LS-VTA-ANO DELIMITED BY SIZE
038000            "-" DELIMITED BY SIZE
038100            LS-VTA-MES DELIMITED BY SIZE
038200            "-" DELIMITED BY SIZE
038300            LS-VTA-DIA DELIMITED BY SIZE
038400            " " DELIMITED BY SIZE
038500            LS-VTA-HH DELIMITED BY SIZE
038600            ":" DELIMITED BY SIZE
038700            LS-VTA-MM DELIMITED BY SIZE
038800            ":" DELIMITED BY SIZE
038900            LS-VTA-SS DELIMITED BY SIZE
039000            "] NEW_REVENUE: totalRevenue=" DELIMITED BY SIZE
039100            LIN-INGRESO-EDITADO DELIMITED BY SIZE
039200            " | saleCost=" DELIMITED BY SIZE
039300            LRT-IMPORTE-EDITADO DELIMITED BY SIZE
039320            " | paid=" DELIMITED BY SIZE
039340            LIN-IMPORTE-EDITADO DELIMITED BY SIZE
039360            " | change=" DELIMITED BY SIZE
039380            LIN-IMPORTE-EDITADO-CAMBIO DELIMITED BY SIZE
039400       INTO REG-INGRESOS
039500
039600     WRITE REG-INGRESOS
039700
039800     CLOSE INGRESOS.
039900
040000 2300-FIN-ESCRIBIR-INGRESO.
040100*--------------------------
040200     EXIT.
040300
040400 3000-FIN.
040500*---------
040600     EXIT PROGRAM.
040700
040800 3000-FIN-FIN.
040900*------------
041000     EXIT.
041100
041200 END PROGRAM VENTA-COBRO.
