000100******************************************************************
000200*    COPY REGRECIBO
000300*    REGISTRO DE COBRO/INGRESOS, ESCRITO POR VENTA-COBRO AL CERRAR
000400*    UNA VENTA CON PAGO. INCLUYE LAS IMAGENES EDITADAS QUE SE
000500*    USAN PARA COMPONER EL RECIBO Y LA LINEA DEL LOG DE INGRESOS.
000600*
000700*    HISTORIAL DE CAMBIOS
000800*    -------------------
000900*    22/09/1990 JLR SOLIC-0730 CREACION DEL COPY DE COBRO.
001000*    11/01/1997 MRV SOLIC-0990 SE AMPLIA INGRESO ACUMULADO A 9(11).
001100*    14/06/2004 SGP SOLIC-1560 IMAGENES EDITADAS SIN SEPARADOR DE
001200*               MILES, PARA QUE CUADREN LAS COLUMNAS DEL RECIBO.
001250*    28/06/2004 SGP SOLIC-1573 EL INGRESO ACUMULADO ARRANCABA SIN
001260*               VALUE, QUEDABA INDEFINIDO AL PRIMER USO. SE FIJA
001270*               A CERO PARA QUE LA VENTA DEL LOTE EMPIECE EN 0,00.
001280*    12/10/2004 SGP SOLIC-1584 LIN-IMPORTE-EDITADO-CAMBIO LLEVABA UN
001285*               SIGNO INICIAL QUE NUNCA SE USA (EL CAMBIO NEGATIVO SE
001290*               CORTA ANTES DE LLEGAR AL RECIBO) Y SOBRABA UN DIGITO
001295*               ENTERO; SE QUITA EL SIGNO Y SE AJUSTA A 7 DIGITOS
001298*               ENTEROS PARA QUE CUADRE CON " SEK" EN EL RECIBO.
001300******************************************************************
001400 01  REG-RECIBO.
001500     05  PAY-TOTAL-COSTE         PIC 9(09)V99.
001600     05  PAY-IMPORTE-PAGADO      PIC 9(09)V99.
001700     05  PAY-CAMBIO              PIC S9(09)V99.
001800     05  PAY-CAMBIO-R REDEFINES PAY-CAMBIO.
001900         10  PAY-CAMBIO-SIGNO    PIC X(01).
002000         10  PAY-CAMBIO-VALOR    PIC 9(08)V99.
002100     05  PAY-INGRESO-TOTAL       PIC 9(11)V99 VALUE ZERO.       SOL1573
002200     05  PAY-INGRESO-TOTAL-R REDEFINES PAY-INGRESO-TOTAL.       SOL0990
002300         10  PAY-INGRESO-ENTERO  PIC 9(11).
002400         10  PAY-INGRESO-CENTIMOS PIC 9(02).
002500     05  FILLER                  PIC X(10).
002600******************************************************************
002700*    LINEAS EDITADAS PARA EL RECIBO Y EL LOG DE INGRESOS.        SOL1560
002800******************************************************************
002900 01  LIN-IMPORTE-EDITADO         PIC Z(8)9.99.                  SOL1560
003000 01  LIN-IMPORTE-EDITADO-CAMBIO  PIC Z(6)9.99.                  SOL1584
003100 01  LIN-INGRESO-EDITADO         PIC Z(10)9.99.                 SOL1560
