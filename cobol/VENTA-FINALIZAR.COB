000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VENTA-FINALIZAR.
000300 AUTHOR. JOSE LUIS RUEDA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - TIENDAS COOP.
000500 DATE-WRITTEN. 05/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    VENTA-FINALIZAR
001000*    TRATA LA TRANSACCION 'E' (FIN DE VENTA). COMPRUEBA QUE LA
001100*    VENTA ESTABA EN CURSO (ESTADO REGISTRANDO), LA PASA A ESTADO
001200*    PENDIENTE DE COBRO Y DEJA EN LA LINEA DE SALIDA EL TOTAL A
001300*    PAGAR PARA QUE LA CAJA LO MUESTRE AL CLIENTE.
001400*
001500*    HISTORIAL DE CAMBIOS
001600*    -------------------
001700*    05/04/1988 JLR SOLIC-0501 CREACION.
001800*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
001850*    28/06/2004 SGP SOLIC-1573 IMPORTE EDITADO SIN SEPARADOR DE
001860*               MILES, PARA CUADRAR CON EL RESTO DE LINEAS DEL LOTE.
001870*    30/06/2004 SGP SOLIC-1577 SE PASA LA FECHA/HORA DE LA VENTA AL
001880*               LOG, EL LOG NO LLEVABA MARCA DE TIEMPO.
001890*    15/10/2004 SGP SOLIC-1588 SE VALIDA EL BYTE DE ESTADO CONTRA
001892*               LA CLASE ESTADO-VALIDO ANTES DE MIRAR SI LA VENTA
001894*               ESTA REGISTRANDO, PARA DISTINGUIR UN ESTADO
001896*               INCORRECTO DE UNO ILEGIBLE/CORRUPTO.
001898******************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     CLASS ESTADO-VALIDO IS "R" "E" "P" "C".
002400 INPUT-OUTPUT SECTION.
002500 FILE-CONTROL.
002600*    ESTE PROGRAMA NO ABRE FICHEROS PROPIOS.
002700******************************************************************
002800 DATA DIVISION.
002900 WORKING-STORAGE SECTION.
003000 01  AUXILIARES.
003100     05  AUX-TOTAL-EDITADO       PIC Z(6)9.99.                  SOL1573
003200     05  FILLER                  PIC X(04).
003300 01  LITERALES-LOG.
003350*    SOLIC-1588: ESTADO DE VENTA CON BYTE FUERA DE "R"/"E"/"P"/"C".
003370     05  LIT-MSG-ESTADO-INVALIDO PIC X(46) VALUE
003390         "ESTADO DE VENTA ILEGIBLE, VENTA POSIBLEMENTE CORRUPTA".
003400     05  LIT-MSG-NO-EN-CURSO     PIC X(46) VALUE
003500         "FIN DE VENTA RECIBIDO SIN VENTA EN CURSO".
003600 01  LS-PARAMETROS-LOG.
003700     05  LS-LOG-NIVEL            PIC X(01).
003800         88  LOG-ES-INFO         VALUE "I".
003900         88  LOG-ES-AVISO        VALUE "W".
004000         88  LOG-ES-ERROR        VALUE "E".
004020     05  LS-LOG-FECHA-HORA.                                     SOL1577
004040         10  LS-LOG-FECHA        PIC 9(08).
004060         10  LS-LOG-HORA         PIC 9(06).
004080     05  LS-LOG-FECHA-HORA-R REDEFINES LS-LOG-FECHA-HORA.       SOL1577
004085         10  LS-LOG-ANO          PIC 9(04).
004090         10  LS-LOG-MES          PIC 9(02).
004095         10  LS-LOG-DIA          PIC 9(02).
004097         10  LS-LOG-HH           PIC 9(02).
004098         10  LS-LOG-MM           PIC 9(02).
004099         10  LS-LOG-SS           PIC 9(02).
004100     05  LS-LOG-VENTA-NUMERO     PIC 9(05).
004200     05  LS-LOG-TEXTO            PIC X(60).
004300     05  LS-LOG-LINEA-SALIDA     PIC X(80).
004400     05  FILLER                  PIC X(10).
004500******************************************************************
004600 LINKAGE SECTION.
004700 01  LS-VENTA.
004800     05  LS-VTA-NUMERO              PIC 9(05).
004900     05  LS-VTA-ESTADO              PIC X(01).
005000         88  LS-VTA-REGISTRANDO     VALUE "R".
005100         88  LS-VTA-PENDIENTE-COBRO VALUE "E".
005200         88  LS-VTA-COBRADA         VALUE "P".
005300         88  LS-VTA-ANULADA         VALUE "C".
005400     05  LS-VTA-FECHA-HORA.
005500         10  LS-VTA-FECHA           PIC 9(08).
005600         10  LS-VTA-HORA            PIC 9(06).
005700     05  LS-VTA-FECHA-HORA-R REDEFINES LS-VTA-FECHA-HORA.
005800         10  LS-VTA-ANO             PIC 9(04).
005900         10  LS-VTA-MES             PIC 9(02).
006000         10  LS-VTA-DIA             PIC 9(02).
006100         10  LS-VTA-HH              PIC 9(02).
006200         10  LS-VTA-MM              PIC 9(02).
006300         10  LS-VTA-SS              PIC 9(02).
006400     05  LS-VTA-TOTAL-COSTE         PIC 9(09)V99.
006500     05  LS-VTA-TOTAL-IVA           PIC 9(09)V99.
006600     05  LS-VTA-CANT-ARTICULOS      PIC 9(02).
006700     05  LS-VTA-TABLA-ARTICULOS OCCURS 20 TIMES
006800                                INDEXED BY LS-VTA-IDX.
006900         10  LS-VTA-ART-ID          PIC 9(05).
007000         10  LS-VTA-ART-NOMBRE      PIC X(20).
007100         10  LS-VTA-ART-CANTIDAD    PIC 9(05).
007200         10  LS-VTA-ART-PRECIO-NETO PIC 9(05)V99.
007300         10  LS-VTA-ART-IVA-PORC    PIC 9(03).
007400         10  LS-VTA-ART-PRECIO-UNIT PIC 9(07)V99.
007500         10  LS-VTA-ART-TOTAL       PIC 9(09)V99.
007600     05  LS-VTA-ULTIMO-ARTICULO.
007700         10  LS-VTA-ULT-ART-ID          PIC 9(05).
007800         10  LS-VTA-ULT-ART-NOMBRE      PIC X(20).
007900         10  LS-VTA-ULT-ART-DESCRIPCION PIC X(40).
008000         10  LS-VTA-ULT-ART-COSTE       PIC 9(07)V99.
008100         10  LS-VTA-ULT-ART-IVA-PORC    PIC 9(03).
008110     05  LS-VTA-ULT-ART-R REDEFINES LS-VTA-ULTIMO-ARTICULO.
008120         10  LS-VTA-ULT-ART-TEXTO       PIC X(77).
008200     05  LS-VTA-IMPORTE-PAGADO      PIC 9(09)V99.
008210     05  LS-VTA-IMPORTE-PAGADO-R REDEFINES LS-VTA-IMPORTE-PAGADO.
008220         10  LS-VTA-IMP-PAG-ENTERO      PIC 9(07).
008230         10  LS-VTA-IMP-PAG-CENTIMOS    PIC 9(02).
008300     05  LS-VTA-CAMBIO              PIC S9(09)V99.
008400     05  LS-VTA-LINEA-SALIDA        PIC X(80).
008500     05  FILLER                     PIC X(15).
008600******************************************************************
008700 PROCEDURE DIVISION USING LS-VENTA.
008800*-------------------
008900     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
009000
009100     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
009200
009300     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
009400
009500 1000-INICIO.
009600*------------
009700     MOVE SPACES TO LS-VTA-LINEA-SALIDA.
009800
009900 1000-FIN-INICIO.
010000*----------------
010100     EXIT.
010200
010300 2000-PROCESO.
010400*-------------
010410*    SOLIC-1588: SE COMPRUEBA PRIMERO QUE EL ESTADO SEA LEGIBLE.
010420     IF LS-VTA-ESTADO IS NOT ESTADO-VALIDO
010430         MOVE "E"                TO LS-LOG-NIVEL
010440         MOVE LS-VTA-FECHA-HORA  TO LS-LOG-FECHA-HORA
010450         MOVE LS-VTA-NUMERO      TO LS-LOG-VENTA-NUMERO
010460         MOVE LIT-MSG-ESTADO-INVALIDO TO LS-LOG-TEXTO
010470         CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
010480         MOVE LS-LOG-LINEA-SALIDA TO LS-VTA-LINEA-SALIDA
010490     ELSE IF NOT LS-VTA-REGISTRANDO
010600         MOVE "E"                TO LS-LOG-NIVEL
010650         MOVE LS-VTA-FECHA-HORA  TO LS-LOG-FECHA-HORA
010700         MOVE LS-VTA-NUMERO      TO LS-LOG-VENTA-NUMERO
010800         MOVE LIT-MSG-NO-EN-CURSO TO LS-LOG-TEXTO
010900         CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
011000         MOVE LS-LOG-LINEA-SALIDA TO LS-VTA-LINEA-SALIDA
011100     ELSE
011200         MOVE "E" TO LS-VTA-ESTADO
011300         MOVE LS-VTA-TOTAL-COSTE TO AUX-TOTAL-EDITADO
011400         STRING "VENTA " DELIMITED BY SIZE
011500                LS-VTA-NUMERO DELIMITED BY SIZE
011600                " FINALIZADA. TOTAL A COBRAR: " DELIMITED BY SIZE
011700                AUX-TOTAL-EDITADO DELIMITED BY SIZE
011800                " SEK" DELIMITED BY SIZE
011900           INTO LS-VTA-LINEA-SALIDA
011950     END-IF
012000     END-IF.
012100
012200 2000-FIN-PROCESO.
012300*-----------------
012400     EXIT.
012500
012600 3000-FIN.
012700*---------
012800     EXIT PROGRAM.
012900
013000 3000-FIN-FIN.
013100*------------
013200     EXIT.
013300
013400 END PROGRAM VENTA-FINALIZAR.
