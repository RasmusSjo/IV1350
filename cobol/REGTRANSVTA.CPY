000100******************************************************************
000200*    COPY REGTRANSVTA
000300*    REGISTRO DE ENTRADA DEL FICHERO DE TRANSACCIONES DE VENTA.
000400*    UN REGISTRO POR ACCION DE CAJA DENTRO DE UNA VENTA:
000500*      'S' = INICIO DE VENTA   'I' = REGISTRO DE ARTICULO
000600*      'E' = FIN DE VENTA      'P' = COBRO EN EFECTIVO
000700*    LOS CAMPOS DE ARTICULO Y DE COBRO COMPARTEN LA MISMA ZONA DE
000800*    LA IMAGEN (REDEFINES) YA QUE NUNCA APARECEN EN EL MISMO REG.
000900*
001000*    HISTORIAL DE CAMBIOS
001100*    -------------------
001200*    05/04/1988 JLR SOLIC-0501 CREACION DEL COPY.
001300*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
001400******************************************************************
001500 01  REG-TRANS-VENTA.
001600     05  TRX-TIPO                PIC X(01).
001700         88  TRX-ES-INICIO       VALUE "S".
001800         88  TRX-ES-ITEM         VALUE "I".
001900         88  TRX-ES-FIN          VALUE "E".
002000         88  TRX-ES-PAGO         VALUE "P".
002100     05  TRX-DATOS-ITEM.
002200         10  TRX-ITEM-ID         PIC 9(05).
002300         10  TRX-CANTIDAD        PIC 9(03).
002400         10  FILLER              PIC X(01).
002500     05  TRX-DATOS-PAGO REDEFINES TRX-DATOS-ITEM.
002600         10  TRX-IMPORTE-PAGADO  PIC 9(07)V99.
002700     05  FILLER                  PIC X(30).
