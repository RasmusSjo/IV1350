000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VENTA-LOG.
000300 AUTHOR. MARILUZ VEGA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - TIENDAS COOP.
000500 DATE-WRITTEN. 05/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    VENTA-LOG
001000*    ESCRIBE UNA LINEA EN EL FICHERO DE INCIDENCIAS DEL LOTE DE
001100*    VENTAS (NIVEL INFO/AVISO/ERROR). LO LLAMAN LOS DEMAS
001200*    PROGRAMAS DE VENTA CUANDO ENCUENTRAN UNA SITUACION QUE HAY
001300*    QUE DEJAR CONSTANCIA (ARTICULO NO ENCONTRADO, DESCUENTO NO
001400*    DISPONIBLE, ETC). EL FICHERO SE ABRE EN EL PRIMER CIERRE Y SE
001500*    REABRE EN MODO EXTEND EN LAS LLAMADAS SIGUIENTES PARA QUE LA
001600*    LINEA QUEDE GRABADA AUNQUE EL LOTE TERMINE DE FORMA ANORMAL.
001700*
001800*    HISTORIAL DE CAMBIOS
001900*    -------------------
002000*    05/04/1988 JLR SOLIC-0501 CREACION.
002100*    21/11/1994 MRV SOLIC-0930 SE AGREGA NUMERO DE VENTA A LA LINEA.
002200*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
002250*    01/10/2004 SGP SOLIC-1577 LA LINEA DE LOG NO LLEVABA MARCA DE
002260*               TIEMPO. SE RECIBE LA FECHA/HORA DE LA VENTA Y SE
002270*               ANTEPONE A LA LINEA EN FORMATO [AAAA-MM-DD HH:MM:SS],
002280*               IGUAL QUE YA HACIA VENTA-COBRO CON EL LOG DE
002290*               INGRESOS. SE AMPLIA EL REGISTRO DE 80 A 100.
002292*    16/10/2004 SGP SOLIC-1590 EL WHEN OTHER DEL EVALUATE DE NIVEL
002294*               CONVERTIA CUALQUIER BYTE DE NIVEL ILEGIBLE EN "INFO "
002296*               SIN DEJAR RASTRO. SE VALIDA ANTES CONTRA LA CLASE
002298*               NIVEL-VALIDO Y SE GRABA "?????" CUANDO EL BYTE NO ES
002299*               "I"/"W"/"E", PARA QUE LA ANOMALIA QUEDE VISIBLE.
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     CLASS NIVEL-VALIDO IS "I" "W" "E".
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT LOG-VENTAS ASSIGN TO "LOG-VENTAS"
003100            ORGANIZATION IS LINE SEQUENTIAL
003200            FILE STATUS IS FS-LOG-VENTAS.
003300******************************************************************
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  LOG-VENTAS
003700     BLOCK CONTAINS 0 RECORDS
003800     RECORDING MODE IS F.
003900 01  REG-LOG-VENTAS              PIC X(100).                     SOL1577
003910*----VISTA DEL FICHERO DE LOG YA ESCRITO, PARA EL DIA QUE HAYA
003920*    QUE FILTRAR POR NIVEL EN UN LISTADO DE RELEA.               SOL0930
003925*    LA MARCA DE TIEMPO SE AGREGA EN CABEZA DE LINEA (SOLIC-1577).
003930 01  REG-LOG-VENTAS-R REDEFINES REG-LOG-VENTAS.
003935     05  RLV-MARCA-TIEMPO        PIC X(21).                      SOL1577
003940     05  RLV-NIVEL-TEXTO         PIC X(05).
003950     05  RLV-RESTO-LINEA         PIC X(74).                      SOL1577
004000******************************************************************
004100 WORKING-STORAGE SECTION.
004200 01  FS-LOG-VENTAS               PIC 9(02).
004300 01  SWITCHES.
004400     05  SW-PRIMERA-LLAMADA      PIC X(02) VALUE "SI".
004500         88  ES-PRIMERA-LLAMADA  VALUE "SI".
004600     05  FILLER                  PIC X(04).
004700 01  LITERALES-NIVEL.
004800     05  LIT-NIVEL-INFO          PIC X(05) VALUE "INFO ".
004900     05  LIT-NIVEL-AVISO         PIC X(05) VALUE "AVISO".
005000     05  LIT-NIVEL-ERROR         PIC X(05) VALUE "ERROR".
005005*    SOLIC-1590: NIVEL RECIBIDO FUERA DE "I"/"W"/"E".
005008     05  LIT-NIVEL-DESCON        PIC X(05) VALUE "?????".
005010*----VISTA EN TABLA DE LOS TRES LITERALES DE NIVEL, PARA         SOL0930
005020*    RECORRERLOS SI ALGUN DIA SE AMPLIAN LOS NIVELES DE LOG.
005030 01  LITERALES-NIVEL-TABLA REDEFINES LITERALES-NIVEL.
005040     05  LIT-NIVEL-TABLA         PIC X(05) OCCURS 3 TIMES.
005100 01  AUX-NIVEL-TEXTO             PIC X(05).
005200******************************************************************
005300 LINKAGE SECTION.
005400 01  LS-PARAMETROS-LOG.
005500     05  LS-LOG-NIVEL            PIC X(01).
005600         88  LOG-ES-INFO         VALUE "I".
005700         88  LOG-ES-AVISO        VALUE "W".
005800         88  LOG-ES-ERROR        VALUE "E".
005820     05  LS-LOG-FECHA-HORA.                                      SOL1577
005840         10  LS-LOG-FECHA        PIC 9(08).
005860         10  LS-LOG-HORA         PIC 9(06).
005880     05  LS-LOG-FECHA-HORA-R REDEFINES LS-LOG-FECHA-HORA.        SOL1577
005885         10  LS-LOG-ANO          PIC 9(04).
005890         10  LS-LOG-MES          PIC 9(02).
005895         10  LS-LOG-DIA          PIC 9(02).
005897         10  LS-LOG-HH           PIC 9(02).
005898         10  LS-LOG-MM           PIC 9(02).
005899         10  LS-LOG-SS           PIC 9(02).
005900     05  LS-LOG-VENTA-NUMERO     PIC 9(05).
005910     05  LS-LOG-VENTA-NUMERO-R REDEFINES LS-LOG-VENTA-NUMERO.
005920         10  LS-LOG-VTA-NUM-TEXTO PIC X(05).
006000     05  LS-LOG-TEXTO            PIC X(60).
006100     05  LS-LOG-LINEA-SALIDA     PIC X(80).
006200     05  FILLER                  PIC X(10).
006300******************************************************************
006400 PROCEDURE DIVISION USING LS-PARAMETROS-LOG.
006500*-------------------
006600     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
006700
006800     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
006900
007000     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
007100
007200 1000-INICIO.
007300*------------
007400     IF ES-PRIMERA-LLAMADA
007500         OPEN OUTPUT LOG-VENTAS
007600         MOVE "NO" TO SW-PRIMERA-LLAMADA
007700     ELSE
007800         OPEN EXTEND LOG-VENTAS
007900     END-IF.
008000
008100 1000-FIN-INICIO.
008200*----------------
008300     EXIT.
008400
008500 2000-PROCESO.
008600*-------------
008610*    SOLIC-1590: SI EL BYTE DE NIVEL NO ES "I"/"W"/"E" NO SE
008620*    ADIVINA UN NIVEL, SE DEJA CONSTANCIA DE LA ANOMALIA.
008630     IF LS-LOG-NIVEL IS NOT NIVEL-VALIDO
008640         MOVE LIT-NIVEL-DESCON TO AUX-NIVEL-TEXTO
008650     ELSE
008700         EVALUATE TRUE
008800             WHEN LOG-ES-INFO
008900                 MOVE LIT-NIVEL-INFO  TO AUX-NIVEL-TEXTO
009000             WHEN LOG-ES-AVISO
009100                 MOVE LIT-NIVEL-AVISO TO AUX-NIVEL-TEXTO
009200             WHEN LOG-ES-ERROR
009300                 MOVE LIT-NIVEL-ERROR TO AUX-NIVEL-TEXTO
009400         END-EVALUATE
009450     END-IF
009700
009800     MOVE SPACES TO REG-LOG-VENTAS
009850*    LA LINEA SE ENCABEZA CON LA FECHA/HORA DE LA VENTA QUE        SOL1577
009860*    GENERO EL AVISO, EN EL MISMO FORMATO QUE EL LOG DE INGRESOS.
009870     STRING "[" DELIMITED BY SIZE
009880            LS-LOG-ANO DELIMITED BY SIZE
009885            "-" DELIMITED BY SIZE
009890            LS-LOG-MES DELIMITED BY SIZE
009892            "-" DELIMITED BY SIZE
009894            LS-LOG-DIA DELIMITED BY SIZE
009896            " " DELIMITED BY SIZE
009898            LS-LOG-HH DELIMITED BY SIZE
009900            ":" DELIMITED BY SIZE
009902            LS-LOG-MM DELIMITED BY SIZE
009904            ":" DELIMITED BY SIZE
009906            LS-LOG-SS DELIMITED BY SIZE
009908            "] " DELIMITED BY SIZE
009910            AUX-NIVEL-TEXTO       DELIMITED BY SIZE
010000            " VENTA="              DELIMITED BY SIZE
010100            LS-LOG-VENTA-NUMERO    DELIMITED BY SIZE
010200            " "                    DELIMITED BY SIZE
010300            LS-LOG-TEXTO           DELIMITED BY SIZE
010400       INTO REG-LOG-VENTAS
010500
010600     WRITE REG-LOG-VENTAS
010700
010750*    LA LINEA DEVUELTA A LA CAJA SIGUE SIN MARCA DE TIEMPO (SOLO  SOL1577
010760*    80 COLUMNAS DISPONIBLES EN LA CAJA); LA MARCA DE TIEMPO SOLO
010770*    SE GRABA EN EL FICHERO DE LOG.
010800     MOVE SPACES TO LS-LOG-LINEA-SALIDA
010810     STRING AUX-NIVEL-TEXTO       DELIMITED BY SIZE
010820            " VENTA="              DELIMITED BY SIZE
010830            LS-LOG-VENTA-NUMERO    DELIMITED BY SIZE
010840            " "                    DELIMITED BY SIZE
010850            LS-LOG-TEXTO           DELIMITED BY SIZE
010860       INTO LS-LOG-LINEA-SALIDA
010900
011000     CLOSE LOG-VENTAS.
011100
011200 2000-FIN-PROCESO.
011300*-----------------
011400     EXIT.
011500
011600 3000-FIN.
011700*---------
011800     EXIT PROGRAM.
011900
012000 3000-FIN-FIN.
012100*------------
012200     EXIT.
012300
012400 END PROGRAM VENTA-LOG.
