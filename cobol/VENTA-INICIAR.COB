000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VENTA-INICIAR.
000300 AUTHOR. MARILUZ VEGA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - TIENDAS COOP.
000500 DATE-WRITTEN. 22/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    VENTA-INICIAR
001000*    TRATA LA TRANSACCION 'S' (INICIO DE VENTA). DEJA EL AREA DE
001100*    TRABAJO DE LA VENTA LISTA PARA REGISTRAR ARTICULOS: TABLA DE
001200*    ARTICULOS VACIA, TOTALES A CERO, ESTADO REGISTRANDO.
001300*
001400*    HISTORIAL DE CAMBIOS
001500*    -------------------
001600*    22/09/1990 MRV SOLIC-0730 CREACION.
001700*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
001710*    16/10/2004 SGP SOLIC-1589 SE AVISA POR EL LOG SI EL AREA DE
001720*               TRABAJO TRAE UNA VENTA ANTERIOR TODAVIA REGISTRANDO
001730*               O PENDIENTE DE COBRO AL LLEGAR UN NUEVO INICIO (LA
001740*               CLASE ESTADO-VALIDO ESTABA DECLARADA Y SIN USAR).
001750*               NO SE BLOQUEA EL INICIO, SOLO SE DEJA CONSTANCIA.
001800******************************************************************
001900 ENVIRONMENT DIVISION.
002000 CONFIGURATION SECTION.
002100 SPECIAL-NAMES.
002200     CLASS ESTADO-VALIDO IS "R" "E" "P" "C".
002300 INPUT-OUTPUT SECTION.
002400 FILE-CONTROL.
002500*    ESTE PROGRAMA NO ABRE FICHEROS PROPIOS; RECIBE EL AREA DE
002600*    TRABAJO DE LA VENTA POR REFERENCIA DESDE TPVMAIN.
002700******************************************************************
002800 DATA DIVISION.
002900 WORKING-STORAGE SECTION.
003000*----AUXILIARES.
003100 01  AUXILIARES.
003200     05  AUX-INDICE              PIC 9(02) COMP.
003300     05  FILLER                  PIC X(04).
003310 01  LITERALES-LOG.
003315*    SOLIC-1589: LA VENTA ANTERIOR DEL AREA DE TRABAJO NO SE
003320*    HABIA COBRADO NI ANULADO CUANDO LLEGA UN NUEVO INICIO.
003325     05  LIT-MSG-VTA-ANT-ABIERTA PIC X(46) VALUE
003330         "VENTA ANTERIOR SIN COBRAR NI ANULAR AL INICIAR OTRA".
003335 01  LS-PARAMETROS-LOG.
003340     05  LS-LOG-NIVEL            PIC X(01).
003345         88  LOG-ES-INFO         VALUE "I".
003350         88  LOG-ES-AVISO        VALUE "W".
003355         88  LOG-ES-ERROR        VALUE "E".
003360     05  LS-LOG-FECHA-HORA.
003365         10  LS-LOG-FECHA        PIC 9(08).
003370         10  LS-LOG-HORA         PIC 9(06).
003375     05  LS-LOG-FECHA-HORA-R REDEFINES LS-LOG-FECHA-HORA.
003380         10  LS-LOG-ANO          PIC 9(04).
003385         10  LS-LOG-MES          PIC 9(02).
003390         10  LS-LOG-DIA          PIC 9(02).
003395         10  LS-LOG-HH           PIC 9(02).
003400         10  LS-LOG-MM           PIC 9(02).
003405         10  LS-LOG-SS           PIC 9(02).
003410     05  LS-LOG-VENTA-NUMERO     PIC 9(05).
003415     05  LS-LOG-TEXTO            PIC X(60).
003420     05  LS-LOG-LINEA-SALIDA     PIC X(80).
003425     05  FILLER                  PIC X(10).
003430******************************************************************
003500 LINKAGE SECTION.
003600 01  LS-VENTA.
003700     05  LS-VTA-NUMERO              PIC 9(05).
003800     05  LS-VTA-ESTADO              PIC X(01).
003900         88  LS-VTA-REGISTRANDO     VALUE "R".
004000         88  LS-VTA-PENDIENTE-COBRO VALUE "E".
004100         88  LS-VTA-COBRADA         VALUE "P".
004200         88  LS-VTA-ANULADA         VALUE "C".
004300     05  LS-VTA-FECHA-HORA.
004400         10  LS-VTA-FECHA           PIC 9(08).
004500         10  LS-VTA-HORA            PIC 9(06).
004600     05  LS-VTA-FECHA-HORA-R REDEFINES LS-VTA-FECHA-HORA.
004700         10  LS-VTA-ANO             PIC 9(04).
004800         10  LS-VTA-MES             PIC 9(02).
004900         10  LS-VTA-DIA             PIC 9(02).
005000         10  LS-VTA-HH              PIC 9(02).
005100         10  LS-VTA-MM              PIC 9(02).
005200         10  LS-VTA-SS              PIC 9(02).
005300     05  LS-VTA-TOTAL-COSTE         PIC 9(09)V99.
005400     05  LS-VTA-TOTAL-IVA           PIC 9(09)V99.
005500     05  LS-VTA-CANT-ARTICULOS      PIC 9(02).
005600     05  LS-VTA-TABLA-ARTICULOS OCCURS 20 TIMES
005700                                INDEXED BY LS-VTA-IDX.
005800         10  LS-VTA-ART-ID          PIC 9(05).
005900         10  LS-VTA-ART-NOMBRE      PIC X(20).
006000         10  LS-VTA-ART-CANTIDAD    PIC 9(05).
006100         10  LS-VTA-ART-PRECIO-NETO PIC 9(05)V99.
006200         10  LS-VTA-ART-IVA-PORC    PIC 9(03).
006300         10  LS-VTA-ART-PRECIO-UNIT PIC 9(07)V99.
006400         10  LS-VTA-ART-TOTAL       PIC 9(09)V99.
006500     05  LS-VTA-ULTIMO-ARTICULO.
006600         10  LS-VTA-ULT-ART-ID          PIC 9(05).
006700         10  LS-VTA-ULT-ART-NOMBRE      PIC X(20).
006800         10  LS-VTA-ULT-ART-DESCRIPCION PIC X(40).
006900         10  LS-VTA-ULT-ART-COSTE       PIC 9(07)V99.
007000         10  LS-VTA-ULT-ART-IVA-PORC    PIC 9(03).
007010     05  LS-VTA-ULT-ART-R REDEFINES LS-VTA-ULTIMO-ARTICULO.
007020         10  LS-VTA-ULT-ART-TEXTO       PIC X(77).
007100     05  LS-VTA-IMPORTE-PAGADO      PIC 9(09)V99.
007200     05  LS-VTA-CAMBIO              PIC S9(09)V99.
007300     05  LS-VTA-LINEA-SALIDA        PIC X(80).
007400     05  FILLER                     PIC X(15).
007500 01  LS-FECHA-HORA-EJECUCION.
007600     05  LS-FHE-FECHA               PIC 9(08).
007700     05  LS-FHE-HORA                PIC 9(06).
007710 01  LS-FECHA-HORA-EJECUCION-R REDEFINES LS-FECHA-HORA-EJECUCION.
007720     05  LS-FHE-ANO                 PIC 9(04).
007730     05  LS-FHE-MES                 PIC 9(02).
007740     05  LS-FHE-DIA                 PIC 9(02).
007750     05  LS-FHE-HH                  PIC 9(02).
007760     05  LS-FHE-MM                  PIC 9(02).
007770     05  LS-FHE-SS                  PIC 9(02).
007800******************************************************************
007900 PROCEDURE DIVISION USING LS-VENTA
008000                          LS-FECHA-HORA-EJECUCION.
008100*-------------------
008200     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
008300
008400     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
008500
008600     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
008700
008800 1000-INICIO.
008900*------------
009000     MOVE SPACES TO LS-VTA-LINEA-SALIDA.
009100
009200 1000-FIN-INICIO.
009300*----------------
009400     EXIT.
009500
009600 2000-PROCESO.
009700*-------------
009710*    SOLIC-1589: SI EL AREA TRAE UN ESTADO VALIDO DE UNA VENTA
009720*    QUE NO LLEGO A COBRARSE NI ANULARSE, SE AVISA ANTES DE
009730*    PISARLA CON LA VENTA NUEVA (EL INICIO NUNCA SE BLOQUEA).
009740     IF LS-VTA-ESTADO IS ESTADO-VALIDO
009750        AND (LS-VTA-REGISTRANDO OR LS-VTA-PENDIENTE-COBRO)
009760         MOVE "W"                TO LS-LOG-NIVEL
009770         MOVE LS-VTA-FECHA-HORA  TO LS-LOG-FECHA-HORA
009780         MOVE LS-VTA-NUMERO      TO LS-LOG-VENTA-NUMERO
009790         MOVE LIT-MSG-VTA-ANT-ABIERTA TO LS-LOG-TEXTO
009795         CALL "VENTA-LOG" USING LS-PARAMETROS-LOG
009797     END-IF
009800     MOVE "R"                TO LS-VTA-ESTADO
009900     MOVE LS-FHE-FECHA       TO LS-VTA-FECHA
010000     MOVE LS-FHE-HORA        TO LS-VTA-HORA
010100     MOVE ZERO               TO LS-VTA-TOTAL-COSTE
010200                                 LS-VTA-TOTAL-IVA
010300                                 LS-VTA-CANT-ARTICULOS
010400                                 LS-VTA-IMPORTE-PAGADO
010500                                 LS-VTA-CAMBIO
010600
010700     PERFORM 2100-VACIAR-TABLA-ARTICULOS
010800         THRU 2100-FIN-VACIAR-TABLA-ARTICULOS
010900         VARYING AUX-INDICE FROM 1 BY 1
011000         UNTIL AUX-INDICE > 20
011100
011200     MOVE SPACES TO LS-VTA-ULT-ART-NOMBRE
011300                    LS-VTA-ULT-ART-DESCRIPCION
011400     MOVE ZERO   TO LS-VTA-ULT-ART-ID
011500                    LS-VTA-ULT-ART-COSTE
011600                    LS-VTA-ULT-ART-IVA-PORC
011700
011800     STRING "VENTA " DELIMITED BY SIZE
011900            LS-VTA-NUMERO DELIMITED BY SIZE
012000            " INICIADA A LAS " DELIMITED BY SIZE
012100            LS-VTA-HH DELIMITED BY SIZE
012200            ":" DELIMITED BY SIZE
012300            LS-VTA-MM DELIMITED BY SIZE
012400            ":" DELIMITED BY SIZE
012500            LS-VTA-SS DELIMITED BY SIZE
012600       INTO LS-VTA-LINEA-SALIDA.
012700
012800 2000-FIN-PROCESO.
012900*-----------------
013000     EXIT.
013100
013200 2100-VACIAR-TABLA-ARTICULOS.
013300*----------------------------
013400     SET LS-VTA-IDX TO AUX-INDICE
013500     MOVE ZERO   TO LS-VTA-ART-ID (LS-VTA-IDX)
013600                    LS-VTA-ART-CANTIDAD (LS-VTA-IDX)
013700                    LS-VTA-ART-PRECIO-NETO (LS-VTA-IDX)
013800                    LS-VTA-ART-IVA-PORC (LS-VTA-IDX)
013900                    LS-VTA-ART-PRECIO-UNIT (LS-VTA-IDX)
014000                    LS-VTA-ART-TOTAL (LS-VTA-IDX)
014100     MOVE SPACES TO LS-VTA-ART-NOMBRE (LS-VTA-IDX).
014200
014300 2100-FIN-VACIAR-TABLA-ARTICULOS.
014400*----------------------------------
014500     EXIT.
014600
014700 3000-FIN.
014800*---------
014900     EXIT PROGRAM.
015000
015100 3000-FIN-FIN.
015200*------------
015300     EXIT.
015400
015500 END PROGRAM VENTA-INICIAR.
