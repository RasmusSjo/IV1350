000100******************************************************************
000200*    COPY REGCATALOGO
000300*    TABLA EN MEMORIA DEL CATALOGO DE ARTICULOS, CARGADA UNA SOLA
000400*    VEZ AL ARRANQUE DE TPVMAIN DESDE EL FICHERO DE ARTICULOS Y
000500*    RECORRIDA CON SEARCH ALL (CLAVE ASCENDENTE POR CAT-CODIGO).
000600*
000700*    HISTORIAL DE CAMBIOS
000800*    -------------------
000900*    12/03/1987 JLR SOLIC-0447 CREACION.
001000*    21/11/1994 MRV SOLIC-0930 SE AMPLIA LA TABLA DE 100 A 500 ART.
001100******************************************************************
001200 01  TABLA-CATALOGO.
001300     05  CAT-TOTAL-ARTICULOS     PIC 9(05) COMP VALUE ZERO.
001400     05  CAT-ARTICULO OCCURS 1 TO 500 TIMES                     SOL0930
001500                      DEPENDING ON CAT-TOTAL-ARTICULOS
001600                      ASCENDING KEY IS CAT-CODIGO
001700                      INDEXED BY CAT-IDX.
001800         10  CAT-CODIGO          PIC 9(05).
001900         10  CAT-NOMBRE          PIC X(20).
002000         10  CAT-DESCRIPCION     PIC X(40).
002100         10  CAT-PRECIO-NETO     PIC 9(05)V99.
002200         10  CAT-PORCENTAJE-IVA  PIC 9(03).
