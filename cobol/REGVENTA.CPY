000100******************************************************************
000200*    COPY REGVENTA
000300*    AREA DE TRABAJO DE LA VENTA EN CURSO. SE MANTIENE EN LA
000400*    WORKING-STORAGE DE TPVMAIN Y SE PASA POR REFERENCIA A CADA
000500*    PROGRAMA DE VENTA (VENTA-INICIAR / VENTA-REGISTRAR /
000600*    VENTA-FINALIZAR / VENTA-COBRO). CADA UNO DE ESOS PROGRAMAS
000700*    DECLARA EL MISMO LAYOUT A MANO EN SU LINKAGE SECTION, NO SE
000800*    HACE COPY EN LINKAGE (CRITERIO YA USADO EN LOS PROGRAMAS DE
000900*    MANTENIMIENTO DE USUARIOS DEL 92).
001000*
001100*    HISTORIAL DE CAMBIOS
001200*    -------------------
001300*    14/05/1990 JLR SOLIC-0705 CREACION DEL AREA DE TRABAJO DE VENTA.
001400*    03/08/1996 MRV SOLIC-0978 SE AMPLIA TABLA DE ARTICULOS A 20.
001500*    19/02/1999 JLR SOLIC-1140 AJUSTE Y2K, SIN CAMBIO DE LAYOUT.
001600*    14/06/2004 SGP SOLIC-1560 SE AGREGA LINEA DE SALIDA COMPARTIDA.
001700******************************************************************
001800 01  VTA-AREA-TRABAJO.
001900     05  VTA-NUMERO              PIC 9(05).
002000     05  VTA-ESTADO              PIC X(01).
002100         88  VTA-REGISTRANDO     VALUE "R".
002200         88  VTA-PENDIENTE-COBRO VALUE "E".
002300         88  VTA-COBRADA         VALUE "P".
002400         88  VTA-ANULADA         VALUE "C".
002500     05  VTA-FECHA-HORA.
002600         10  VTA-FECHA           PIC 9(08).
002700         10  VTA-HORA            PIC 9(06).
002800     05  VTA-FECHA-HORA-R REDEFINES VTA-FECHA-HORA.
002900         10  VTA-ANO             PIC 9(04).
003000         10  VTA-MES             PIC 9(02).
003100         10  VTA-DIA             PIC 9(02).
003200         10  VTA-HH              PIC 9(02).
003300         10  VTA-MM              PIC 9(02).
003400         10  VTA-SS              PIC 9(02).
003500     05  VTA-TOTAL-COSTE         PIC 9(09)V99.
003600     05  VTA-TOTAL-IVA           PIC 9(09)V99.
003700     05  VTA-CANT-ARTICULOS      PIC 9(02).
003800     05  VTA-TABLA-ARTICULOS OCCURS 20 TIMES INDEXED BY VTA-IDX.
003900         10  VTA-ART-ID          PIC 9(05).
004000         10  VTA-ART-NOMBRE      PIC X(20).
004100         10  VTA-ART-CANTIDAD    PIC 9(05).
004200         10  VTA-ART-PRECIO-NETO PIC 9(05)V99.
004300         10  VTA-ART-IVA-PORC    PIC 9(03).
004400         10  VTA-ART-PRECIO-UNIT PIC 9(07)V99.
004500         10  VTA-ART-TOTAL       PIC 9(09)V99.
004600     05  VTA-ULTIMO-ARTICULO.
004700         10  VTA-ULT-ART-ID          PIC 9(05).
004800         10  VTA-ULT-ART-NOMBRE      PIC X(20).
004900         10  VTA-ULT-ART-DESCRIPCION PIC X(40).
005000         10  VTA-ULT-ART-COSTE       PIC 9(07)V99.
005100         10  VTA-ULT-ART-IVA-PORC    PIC 9(03).
005150     05  VTA-ULT-ART-R REDEFINES VTA-ULTIMO-ARTICULO.
005160         10  VTA-ULT-ART-TEXTO       PIC X(77).
005200     05  VTA-IMPORTE-PAGADO      PIC 9(09)V99.
005300     05  VTA-CAMBIO              PIC S9(09)V99.
005400     05  VTA-LINEA-SALIDA        PIC X(80).                     SOL1560
005500     05  FILLER                  PIC X(15).
