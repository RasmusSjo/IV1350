000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TPVMAIN.
000300 AUTHOR. JOSE LUIS RUEDA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - TIENDAS COOP.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL. NO DISTRIBUIR FUERA DE LA
000800     DIRECCION DE SISTEMAS.
000900******************************************************************
001000*    TPVMAIN
001100*    PROGRAMA PRINCIPAL DEL TPV DE CAJA. LEE EL FICHERO DE
001200*    TRANSACCIONES DE VENTA GENERADO POR LAS CAJAS Y, SEGUN EL
001300*    TIPO DE TRANSACCION (S/I/E/P), LLAMA AL PROGRAMA DE VENTA
001400*    QUE LA TRATA. MANTIENE EL AREA DE TRABAJO DE LA VENTA EN
001500*    CURSO Y EL CATALOGO DE ARTICULOS CARGADO EN MEMORIA.
001600*
001700*    HISTORIAL DE CAMBIOS
001800*    -------------------
001900*    14/03/1988 JLR SOLIC-0447 PROGRAMA INICIAL, SUSTITUYE AL
002000*               PROCESO MANUAL DE CIERRE DE CAJA POR TICKET DE PAPEL.
002050*    22/09/1990 JLR SOLIC-0730 SE ANADE EL PROGRAMA VENTA-COBRO Y
002080*               EL RECIBO IMPRESO DE 56 COLUMNAS.
002200*    21/11/1994 MRV SOLIC-0930 CATALOGO PASA DE 100 A 500 ARTICULOS,
002300*               SE INTRODUCE SEARCH ALL PARA LA BUSQUEDA.
002400*    03/08/1996 MRV SOLIC-0978 TABLA DE ARTICULOS POR VENTA A 20.
002500*    19/02/1999 JLR SOLIC-1140 REVISION Y2K: LA FECHA DE SISTEMA SE
002600*               EXPANDE A SIGLO+ANO PARA EVITAR AMBIGUEDAD EN EL 00.
002700*    07/07/2003 SGP SOLIC-1502 SE IGNORAN LOS ARTICULOS DADOS DE
002800*               BAJA EN EL CATALOGO AL CARGAR LA TABLA.
002900*    14/06/2004 SGP SOLIC-1560 CONTADOR DE VENTAS Y TRANSACCIONES
003000*               PARA EL RESUMEN DE CIERRE DE LOTE.
003050*    08/10/2004 SGP SOLIC-1581 SE DESCOMPONE LA HORA DE SISTEMA EN
003060*               HH/MM/SS/CENTESIMAS PARA NO DEPENDER DE REFERENCIA
003070*               MODIFICADA AL RELLENAR FHE-HH/FHE-MM/FHE-SS, Y SE
003080*               CUENTA CADA LINEA ESCRITA EN SALIDA-VENTA PARA EL
003090*               RESUMEN DE CIERRE DE LOTE.
003091*    16/10/2004 SGP SOLIC-1591 EL TIPO DE TRANSACCION SE VALIDA
003092*               CONTRA LA CLASE TIPO-TRANSACCION-VALIDO ANTES DE
003093*               DESPACHARLA (SE CONTABILIZAN LAS INVALIDAS EN EL
003094*               RESUMEN DE CIERRE). SE SALTA DE PAGINA CON
003095*               TOP-OF-FORM AL ARRANCAR CADA VENTA EN SALIDA-VENTA.
003096*               SE ANADE TRAZA OPCIONAL POR EL INTERRUPTOR UPSI-0
003097*               PARA DEPURAR SIN RECOMPILAR. NINGUNA DE LAS TRES
003098*               COSAS SE USABA DESDE QUE SE DECLARARON EN
003099*               SPECIAL-NAMES.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-4341.
003500 OBJECT-COMPUTER. IBM-4341.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS TIPO-TRANSACCION-VALIDO IS "S" "I" "E" "P"
003900     UPSI-0 ON STATUS IS TRAZA-CONECTADA
004000            OFF STATUS IS TRAZA-DESCONECTADA.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ARTICULOS ASSIGN TO "ARTICULOS"
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS FS-ARTICULOS.
004600
004700     SELECT TRANSACCIONES ASSIGN TO "TRANSACCIONES"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-TRANSACCIONES.
005000
005100     SELECT SALIDA-VENTA ASSIGN TO "SALIDA-VENTA"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-SALIDA-VENTA.
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*----FICHERO MAESTRO DE ARTICULOS (ENTRADA).
005800 FD  ARTICULOS
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100     COPY REGARTICULO.
006200*----FICHERO DE TRANSACCIONES DE VENTA (ENTRADA).
006300 FD  TRANSACCIONES
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600     COPY REGTRANSVTA.
006700*----FICHERO DE SALIDA DE VENTA (RECIBOS Y LINEAS DE PASO).
006800 FD  SALIDA-VENTA
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-SALIDA-VENTA            PIC X(80).
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400*----REGISTROS DE ESTADO DE FICHERO.
007500 01  FS-ARTICULOS                PIC 9(02).
007600 01  FS-TRANSACCIONES            PIC 9(02).
007700 01  FS-SALIDA-VENTA             PIC 9(02).
007800*----COPYS DE ARCHIVOS (PARA DEFINIR EL AREA DE TRABAJO).
007900     COPY REGCATALOGO.
008000     COPY REGVENTA.
008100*----SWITCHES.
008200 01  SWITCHES.
008300     05  SW-EOF-ARTICULOS        PIC X(02)   VALUE "NO".
008400     05  SW-EOF-TRANSACCIONES    PIC X(02)   VALUE "NO".
008500         88  HAY-FIN-TRANSACCIONES      VALUE "SI".
008550     05  FILLER                  PIC X(04).
008560*    SOLIC-1591: MARCA QUE LA PROXIMA LINEA ESCRITA EN SALIDA-VENTA
008565*    ES EL ARRANQUE DE UNA VENTA NUEVA, PARA SALTAR DE PAGINA.
008570     05  SW-NUEVO-INICIO         PIC X(02) VALUE "NO".
008575         88  ES-NUEVO-INICIO     VALUE "SI".
008580     05  FILLER                  PIC X(04).
008600*----CONTADORES-ESTADISTICAS.
008700 01  CONTADORES.
008800     05  CONTA-TRANSACCIONES-LEIDAS     PIC 9(07) COMP VALUE ZERO.
008900     05  CONTA-VENTAS-INICIADAS         PIC 9(05) COMP VALUE ZERO.
009000     05  CONTA-ARTICULOS-IGNORADOS      PIC 9(05) COMP VALUE ZERO.
009010*    SOLIC-1591: TIPO DE TRANSACCION FUERA DE "S"/"I"/"E"/"P".
009020     05  CONTA-TRANSACCIONES-INVALIDAS  PIC 9(05) COMP VALUE ZERO.
009050     05  FILLER                  PIC X(04).
009100*----FECHA Y HORA DE ARRANQUE DEL LOTE (PARAMETRO DE EJECUCION,
009200*    NO SE VUELVE A LEER EL RELOJ DURANTE EL PROCESO DE VENTAS).
009300 01  FECHA-HORA-EJECUCION.
009400     05  FHE-FECHA               PIC 9(08).
009500     05  FHE-HORA                PIC 9(06).
009600 01  FECHA-HORA-EJECUCION-R REDEFINES FECHA-HORA-EJECUCION.
009700     05  FHE-ANO                 PIC 9(04).
009800     05  FHE-MES                 PIC 9(02).
009900     05  FHE-DIA                 PIC 9(02).
010000     05  FHE-HH                  PIC 9(02).
010100     05  FHE-MM                  PIC 9(02).
010200     05  FHE-SS                  PIC 9(02).
010300*----AUXILIARES PARA CALCULO DE FECHA CON VENTANA DE SIGLO (Y2K).
010400 01  AUX-FECHA-SISTEMA.
010500     05  AUX-FECHA-AAMMDD        PIC 9(06).
010600 01  AUX-FECHA-SISTEMA-R REDEFINES AUX-FECHA-SISTEMA.
010700     05  AUX-FECHA-AA            PIC 9(02).
010800     05  AUX-FECHA-MM            PIC 9(02).
010900     05  AUX-FECHA-DD            PIC 9(02).
011000 01  AUX-HORA-SISTEMA            PIC 9(08).
011010 01  AUX-HORA-SISTEMA-R REDEFINES AUX-HORA-SISTEMA.               SOL1581
011020     05  AUX-HORA-HH             PIC 9(02).
011030     05  AUX-HORA-MM             PIC 9(02).
011040     05  AUX-HORA-SS             PIC 9(02).
011050     05  AUX-HORA-CC             PIC 9(02).
011100 01  AUX-SIGLO                   PIC 9(02).
011200*----NUMERADOR SECUENCIAL DE VENTAS DEL LOTE.
011300 01  WS-SIGUIENTE-NUMERO-VENTA   PIC 9(05) COMP VALUE ZERO.
011350*----CONTADOR INDEPENDIENTE DE LINEAS ESCRITAS EN SALIDA-VENTA,   SOL1581
011360*    PARA EL RESUMEN DE CIERRE DE LOTE.
011370 77  WS-LINEAS-ESCRITAS          PIC 9(07) COMP VALUE ZERO.
011400******************************************************************
011500 PROCEDURE DIVISION.
011600*-------------------
011700     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
011800
011900     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
012000                          UNTIL HAY-FIN-TRANSACCIONES
012100
012200     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
012300
012400 1000-INICIO.
012500*------------
012600     DISPLAY "TPVMAIN - INICIO DE LOTE DE VENTAS"
012700     DISPLAY " "
012800
012900     INITIALIZE  VTA-AREA-TRABAJO
013000                 TABLA-CATALOGO
013100                 CONTADORES
013200
013300     PERFORM 1100-ABRIR-FICHEROS  THRU 1100-FIN-ABRIR-FICHEROS
013400     PERFORM 1200-OBTENER-FECHA-HORA THRU 1200-FIN-OBTENER-FECHA-HORA
013500     PERFORM 1300-CARGAR-CATALOGO THRU 1300-FIN-CARGAR-CATALOGO
013600     PERFORM 9000-LEER-TRANSACCION THRU 9000-FIN-LEER-TRANSACCION.
013700
013800 1000-FIN-INICIO.
013900*----------------
014000     EXIT.
014100
014200 1100-ABRIR-FICHEROS.
014300*--------------------
014400     OPEN INPUT  ARTICULOS
014500                 TRANSACCIONES
014600          OUTPUT SALIDA-VENTA.
014700
014800 1100-FIN-ABRIR-FICHEROS.
014900*------------------------
015000     EXIT.
015100
015200 1200-OBTENER-FECHA-HORA.
015300*------------------------
015400*    LA FECHA Y HORA DE ARRANQUE SE TOMA UNA UNICA VEZ Y SE PASA
015500*    A CADA VENTA COMO PARAMETRO; NO SE CONSULTA EL RELOJ POR
015600*    CADA TRANSACCION (VER SOLIC-1140, REVISION Y2K).
015700     ACCEPT AUX-FECHA-SISTEMA FROM DATE
015800     ACCEPT AUX-HORA-SISTEMA  FROM TIME
015900
016000     IF AUX-FECHA-AA < 50
016100         MOVE 20 TO AUX-SIGLO
016200     ELSE
016300         MOVE 19 TO AUX-SIGLO
016400     END-IF
016500
016600     MOVE AUX-SIGLO       TO FHE-ANO (1:2)
016700     MOVE AUX-FECHA-AA    TO FHE-ANO (3:2)
016800     MOVE AUX-FECHA-MM    TO FHE-MES
016900     MOVE AUX-FECHA-DD    TO FHE-DIA
017000     MOVE AUX-HORA-HH     TO FHE-HH
017100     MOVE AUX-HORA-MM     TO FHE-MM
017200     MOVE AUX-HORA-SS     TO FHE-SS.
017300
017400 1200-FIN-OBTENER-FECHA-HORA.
017500*----------------------------
017600     EXIT.
017700
017800 1300-CARGAR-CATALOGO.
017900*----------------------
018000*    CARGA EN MEMORIA EL CATALOGO DE ARTICULOS, EN EL MISMO ORDEN
018100*    ASCENDENTE DEL FICHERO MAESTRO, PARA PODER LOCALIZARLO LUEGO
018200*    CON SEARCH ALL DESDE VENTA-REGISTRAR (VER SOLIC-0930).
018300     PERFORM 1310-LEER-ARTICULO THRU 1310-FIN-LEER-ARTICULO
018400         UNTIL SW-EOF-ARTICULOS = "SI".
018500
018600 1300-FIN-CARGAR-CATALOGO.
018700*------------------------
018800     EXIT.
018900
019000 1310-LEER-ARTICULO.
019100*-------------------
019200     READ ARTICULOS
019300         AT END MOVE "SI" TO SW-EOF-ARTICULOS
019400     NOT AT END
019500         IF ART-ALTA
019600             ADD 1 TO CAT-TOTAL-ARTICULOS
019700             SET CAT-IDX TO CAT-TOTAL-ARTICULOS
019800             MOVE ART-CODIGO         TO CAT-CODIGO (CAT-IDX)
019900             MOVE ART-NOMBRE         TO CAT-NOMBRE (CAT-IDX)
020000             MOVE ART-DESCRIPCION    TO CAT-DESCRIPCION (CAT-IDX)
020100             MOVE ART-PRECIO-NETO    TO CAT-PRECIO-NETO (CAT-IDX)
020200             MOVE ART-PORCENTAJE-IVA TO CAT-PORCENTAJE-IVA (CAT-IDX)
020300         ELSE
020400             ADD 1 TO CONTA-ARTICULOS-IGNORADOS
020500         END-IF
020600     END-READ.
020700
020800 1310-FIN-LEER-ARTICULO.
020900*-----------------------
021000     EXIT.
021100
021200 2000-PROCESO.
021300*-------------
021400     ADD 1 TO CONTA-TRANSACCIONES-LEIDAS
021410
021420*    SOLIC-1591: TRAZA OPCIONAL, SOLO SI EL LOTE SE LANZO CON EL
021430*    INTERRUPTOR UPSI-0 ACTIVADO (VER JCL DE ARRANQUE).
021440     IF TRAZA-CONECTADA
021450         DISPLAY "TPVMAIN - TRAZA: TRANSACCION "
021460                 CONTA-TRANSACCIONES-LEIDAS " TIPO " TRX-TIPO
021470     END-IF
021480
021490*    SOLIC-1591: EL TIPO DE TRANSACCION SE VALIDA CONTRA LA CLASE
021495*    TIPO-TRANSACCION-VALIDO ANTES DE DESPACHARLA.
021500     IF TRX-TIPO IS NOT TIPO-TRANSACCION-VALIDO
021510         DISPLAY "TPVMAIN - TIPO DE TRANSACCION DESCONOCIDO: "
021520                 TRX-TIPO
021530         ADD 1 TO CONTA-TRANSACCIONES-INVALIDAS
021540     ELSE
021600         EVALUATE TRUE
021700             WHEN TRX-ES-INICIO
021800                 PERFORM 2100-TRATAR-INICIO
021805                     THRU 2100-FIN-TRATAR-INICIO
021900             WHEN TRX-ES-ITEM
022000                 PERFORM 2200-TRATAR-ITEM   THRU 2200-FIN-TRATAR-ITEM
022100             WHEN TRX-ES-FIN
022200                 PERFORM 2300-TRATAR-FIN    THRU 2300-FIN-TRATAR-FIN
022300             WHEN TRX-ES-PAGO
022400                 PERFORM 2400-TRATAR-PAGO   THRU 2400-FIN-TRATAR-PAGO
022500         END-EVALUATE
022550     END-IF
022900
023000     PERFORM 9000-LEER-TRANSACCION THRU 9000-FIN-LEER-TRANSACCION.
023100
023200 2000-FIN-PROCESO.
023300*-----------------
023400     EXIT.
023500
023600 2100-TRATAR-INICIO.
023700*-------------------
023800     ADD 1 TO WS-SIGUIENTE-NUMERO-VENTA
023900     ADD 1 TO CONTA-VENTAS-INICIADAS
024000     MOVE WS-SIGUIENTE-NUMERO-VENTA TO VTA-NUMERO
024100
024200     CALL "VENTA-INICIAR" USING VTA-AREA-TRABAJO
024300                                FECHA-HORA-EJECUCION
024310
024320*    SOLIC-1591: SE SALTA DE PAGINA AL ESCRIBIR LA LINEA DE
024330*    ARRANQUE DE LA VENTA NUEVA.
024340     MOVE "SI" TO SW-NUEVO-INICIO
024400
024500     PERFORM 9100-ESCRIBIR-SALIDA THRU 9100-FIN-ESCRIBIR-SALIDA.
024600
024700 2100-FIN-TRATAR-INICIO.
024800*---------------------
024900     EXIT.
025000
025100 2200-TRATAR-ITEM.
025200*-----------------
025300     CALL "VENTA-REGISTRAR" USING VTA-AREA-TRABAJO
025400                                  REG-TRANS-VENTA
025500                                  TABLA-CATALOGO
025600
025700     PERFORM 9100-ESCRIBIR-SALIDA THRU 9100-FIN-ESCRIBIR-SALIDA.
025800
025900 2200-FIN-TRATAR-ITEM.
026000*-------------------
026100     EXIT.
026200
026300 2300-TRATAR-FIN.
026400*----------------
026500     CALL "VENTA-FINALIZAR" USING VTA-AREA-TRABAJO
026600
026700     PERFORM 9100-ESCRIBIR-SALIDA THRU 9100-FIN-ESCRIBIR-SALIDA.
026800
026900 2300-FIN-TRATAR-FIN.
027000*------------------
027100     EXIT.
027200
027300 2400-TRATAR-PAGO.
027400*-----------------
027500     CALL "VENTA-COBRO" USING VTA-AREA-TRABAJO
027600                              REG-TRANS-VENTA
027700
027800     PERFORM 9100-ESCRIBIR-SALIDA THRU 9100-FIN-ESCRIBIR-SALIDA.
027900
028000 2400-FIN-TRATAR-PAGO.
028100*-------------------
028200     EXIT.
028300
028400 3000-FIN.
028500*---------
028600     DISPLAY "TPVMAIN - FIN DE LOTE. TRANSACCIONES LEIDAS: "
028700             CONTA-TRANSACCIONES-LEIDAS
028800     DISPLAY "TPVMAIN - VENTAS INICIADAS: " CONTA-VENTAS-INICIADAS
028900     DISPLAY "TPVMAIN - ARTICULOS DE BAJA IGNORADOS EN CATALOGO: "
029000             CONTA-ARTICULOS-IGNORADOS
029010     DISPLAY "TPVMAIN - TRANSACCIONES DE TIPO INVALIDO: "
029020             CONTA-TRANSACCIONES-INVALIDAS
029050     DISPLAY "TPVMAIN - LINEAS ESCRITAS EN SALIDA-VENTA: "
029060             WS-LINEAS-ESCRITAS
029100
029200     PERFORM 3100-CERRAR-FICHEROS THRU 3100-FIN-CERRAR-FICHEROS
029300
029400     STOP RUN.
029500
029600 3000-FIN-FIN.
029700*------------
029800     EXIT.
029900
030000 3100-CERRAR-FICHEROS.
030100*---------------------
030200     CLOSE   ARTICULOS
030300             TRANSACCIONES
030400             SALIDA-VENTA.
030500
030600 3100-FIN-CERRAR-FICHEROS.
030700*------------------------
030800     EXIT.
030900
031000 9000-LEER-TRANSACCION.
031100*-----------------------
031200     READ TRANSACCIONES
031300         AT END MOVE "SI" TO SW-EOF-TRANSACCIONES
031400     END-READ.
031500
031600 9000-FIN-LEER-TRANSACCION.
031700*--------------------------
031800     EXIT.
031900
032000 9100-ESCRIBIR-SALIDA.
032100*----------------------
032200     IF VTA-LINEA-SALIDA NOT = SPACES
032210         IF ES-NUEVO-INICIO
032220             WRITE REG-SALIDA-VENTA FROM VTA-LINEA-SALIDA
032230                 AFTER ADVANCING TOP-OF-FORM
032240             MOVE "NO" TO SW-NUEVO-INICIO
032250         ELSE
032300             WRITE REG-SALIDA-VENTA FROM VTA-LINEA-SALIDA
032310         END-IF
032350         ADD 1 TO WS-LINEAS-ESCRITAS
032400         MOVE SPACES TO VTA-LINEA-SALIDA
032500     END-IF.
032600
032700 9100-FIN-ESCRIBIR-SALIDA.
032800*-------------------------
032900     EXIT.
033000
033100 END PROGRAM TPVMAIN.
